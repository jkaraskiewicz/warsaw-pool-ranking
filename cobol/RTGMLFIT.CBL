000010*================================================================
000020* PROGRAMA:    RTGMLFIT
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SUBPROGRAMA ENLAZADO QUE AJUSTA EL MODELO DE
000050*              BRADLEY-TERRY POR MAXIMA VEROSIMILITUD SOBRE LA
000060*              LISTA DE JUEGOS PONDERADOS RECIBIDA, Y CONVIERTE
000070*              LAS FUERZAS RESULTANTES A LA ESCALA DE
000080*              CALIFICACION CENTRADA EN 500.
000090* NOTA:        EL AJUSTE USA EL ESQUEMA ITERATIVO DE MINORIZACION-
000100*              MAXIMIZACION (HUNTER): S'(I) = W(I) / SUMA DE
000110*              PESO/ (S(I)+S(OPONENTE)) SOBRE TODOS LOS JUEGOS
000120*              DE I. LA RENORMALIZACION ES POR MEDIA ARITMETICA
000130*              (MAS BARATA QUE LA MEDIA GEOMETRICA Y NO CAMBIA
000140*              LAS FUERZAS RELATIVAS QUE BUSCA EL AJUSTE).
000150*================================================================
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    RTGMLFIT.
000180 AUTHOR.        R. QUIJANO.
000190 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000200 DATE-WRITTEN.  1994-03-02.
000210 DATE-COMPILED.
000220 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000230*----------------------------------------------------------------
000240* MANTENIMIENTO
000250* FECHA       AUTOR  TICKET   DESCRIPCION
000260* ----------- -----  -------  --------------------------------
000270* 1994-03-02  RQ     LRS-0045 VERSION ORIGINAL. AJUSTE POR MINO-
000280*                             RIZACION-MAXIMIZACION (HUNTER)
000290*                             SOBRE LISTA DE JUEGOS PONDERADOS.
000300* 1994-03-22  JLT    LRS-0047 SE RENORMALIZA POR MEDIA ARITMETICA
000310*                             EN VEZ DE MEDIA GEOMETRICA; EVITA
000320*                             LLAMADAS REPETIDAS A MTHLN DENTRO
000330*                             DEL CICLO DE ITERACION.
000340* 1995-06-10  CPA    LRS-0063 SE AGREGA TOPE DE 200 ITERACIONES
000350*                             POR SI EL AJUSTE NO CONVERGE.
000360* 1996-11-18  MVH    LRS-0086 PRUEBA DE CONVERGENCIA POR CAMBIO
000370*                             RELATIVO DE FUERZA EN VEZ DE CAMBIO
000380*                             DE LOGARITMO (EQUIVALENTE CERCA DE
000390*                             FUERZA = 1, Y MAS BARATO).
000400* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN
000410*                             LA CAMPANA DE SIGLO (Y2K) POR NO
000420*                             DEPENDER DE FECHAS.
000430* 2002-04-09  DAS    LRS-0151 SE AMPLIA LA TABLA DE JUEGOS A 5000
000440*                             ENTRADAS (LA LIGA CRECIO A VARIAS
000450*                             SEDES).
000460* 2004-03-22  CPA    LRS-0172 LKS-TAB-JUEGO SEGUIA EN 5000 ENTRADAS
000470*                             (VER LRS-0151) SIN VALIDACION DE
000480*                             DESBORDE; SE AMPLIA A 150000, SE
000490*                             ENSANCHA WKS-NUM-JUEGOS/LKS-NUM-JUEGOS A
000500*                             9(06) Y SE AGREGA 1050-DESBORDE-TABLA-
000510*                             JUEGO PARA ABORTAR SI SE EXCEDE LA
000520*                             CAPACIDAD.
000530*================================================================
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610*---------------CONSTANTES DEL AJUSTE-----------------------------*
000620 01  WKS-EPSILON              PIC 9V9(08) COMP VALUE 0.00000100.
000630 01  WKS-ESCALA               PIC 9(03)V9(04) COMP VALUE 144.2695.
000640 01  WKS-MAX-ITER             PIC 9(03) COMP VALUE 200.
000650
000660*---------------TABLA DE FUERZAS POR JUGADOR-----------------------*
000670 01  WKS-TAB-FUERZA.
000680     03  WKS-FZ-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IXJ.
000690         05  WKS-FZ-NUM           PIC 9(05)V9(06) COMP.
000700         05  WKS-FZ-DEN           PIC 9(05)V9(08) COMP.
000710         05  WKS-FZ-FUERZA        PIC 9(06)V9(08) COMP.
000720         05  WKS-FZ-FUERZA-ANT    PIC 9(06)V9(08) COMP.
000730         05  WKS-FZ-LOGFZA        PIC S9(04)V9(08) COMP.
000740     03  FILLER                   PIC X(01).
000750
000760*---------------CAMBIO MAXIMO DE LA ITERACION (VISTA DEBUG)--------*
000770 01  WKS-MAXCAMBIO             PIC S9(04)V9(08) COMP.
000780 01  WKS-MAXCAMBIO-ALT REDEFINES WKS-MAXCAMBIO.
000790     03  WKS-MC-ENT            PIC S9(04).
000800     03  WKS-MC-FRAC           PIC 9(08).
000810
000820*---------------MEDIA DE FUERZAS Y DE LOG-FUERZAS (VISTA DEBUG)----*
000830 01  WKS-MEDIA-FZA             PIC 9(06)V9(08) COMP.
000840 01  WKS-MEDIA-FZA-ALT REDEFINES WKS-MEDIA-FZA.
000850     03  WKS-MF-ENT            PIC 9(06).
000860     03  WKS-MF-FRAC           PIC 9(08).
000870
000880 77  WKS-MEDIA-LOG             PIC S9(04)V9(08) COMP.
000890
000900*---------------CONTADORES DE CONTROL AGRUPADOS EN TABLA-----------*
000910* SE AGRUPAN AQUI LOS CONTADORES DE CONTROL PARA PODER RECORRERLOS
000920* EN BLOQUE AL REINICIALIZAR UNA CORRIDA (MISMA IDEA USADA EN
000930* MTC-PARS CON WKS-CONTADORES-ALT).
000940 01  WKS-CONTROL.
000950     03  WKS-ITERACION         PIC 9(03) COMP.
000960     03  WKS-CONVERGIO         PIC 9 COMP.
000970     03  WKS-NUM-JUG           PIC 9(04) COMP.
000980     03  WKS-NUM-JUEGOS        PIC 9(06) COMP.
000990
001000 01  WKS-CONTROL-ALT REDEFINES WKS-CONTROL.
001010     03  WKS-CTL-ELEM OCCURS 4 TIMES INDEXED BY WKS-IXC
001020                               PIC 9(05) COMP.
001030
001040*---------------VARIABLES DE TRABAJO-------------------------------*
001050 77  WKS-TERMINO               PIC 9(02)V9(08) COMP.
001060 77  WKS-CAMBIO                PIC S9(04)V9(08) COMP.
001070 77  WKS-VALOR-LN              PIC 9(06)V9(06) COMP.
001080 77  WKS-RESULTADO-LN          PIC S9(04)V9(08) COMP.
001090 77  WKS-CALIF-CENTRADA        PIC S9(04)V9(08) COMP.
001100
001110 LINKAGE SECTION.
001120 01  LKS-PARM-FIT.
001130     03  LKS-NUM-JUEGOS        PIC 9(06) COMP.
001140     03  LKS-NUM-JUG           PIC 9(04) COMP.
001150     03  LKS-TAB-JUEGO OCCURS 150000 TIMES INDEXED BY LKS-IXG.
001160         05  LKS-JG-IDX-A      PIC 9(04) COMP.
001170         05  LKS-JG-IDX-B      PIC 9(04) COMP.
001180         05  LKS-JG-IDX-GAN    PIC 9(04) COMP.
001190         05  LKS-JG-PESO       PIC 9V9(06) COMP.
001200     03  LKS-TAB-JUG OCCURS 500 TIMES INDEXED BY LKS-IXJ.
001210         05  LKS-JUG-CALIF     PIC S9(04)V99.
001220
001230 PROCEDURE DIVISION USING LKS-PARM-FIT.
001240 INICIO.
001250     PERFORM 1000-INICIO.
001260     PERFORM 2000-PROCESO.
001270     PERFORM 3000-FIN.
001280     EXIT PROGRAM.
001290
001300*----------------------------------------------------------------
001310* 1000-INICIO:  COPIA LOS CONTADORES DE ENTRADA Y SIEMBRA CADA
001320* FUERZA EN 1.0 (TODOS LOS JUGADORES EMPIEZAN IGUALES).
001330*----------------------------------------------------------------
001340 1000-INICIO.
001350     MOVE LKS-NUM-JUEGOS TO WKS-NUM-JUEGOS.
001360     IF WKS-NUM-JUEGOS > 150000
001370         PERFORM 1050-DESBORDE-TABLA-JUEGO.
001380     MOVE LKS-NUM-JUG    TO WKS-NUM-JUG.
001390     MOVE 0 TO WKS-ITERACION.
001400     MOVE 0 TO WKS-CONVERGIO.
001410
001420     PERFORM 1100-SIEMBRA-FUERZA
001430         VARYING WKS-IXJ FROM 1 BY 1
001440         UNTIL WKS-IXJ > WKS-NUM-JUG.
001450
001460 1100-SIEMBRA-FUERZA.
001470     MOVE 1        TO WKS-FZ-FUERZA (WKS-IXJ).
001480     MOVE 0        TO WKS-FZ-NUM (WKS-IXJ).
001490     MOVE 0        TO WKS-FZ-DEN (WKS-IXJ).
001500
001510*----------------------------------------------------------------
001520* 1050-DESBORDE-TABLA-JUEGO:  LKS-TAB-JUEGO SOLO TIENE CAPACIDAD
001530* PARA 150000 JUEGOS. SI EL LLAMADOR MANDA MAS, SE ABORTA AQUI EN
001540* VEZ DE SEGUIR Y CORROMPER SUBINDICES EN SILENCIO.
001550* ACT. 2004-03-22 CPA LRS-0172.
001560*----------------------------------------------------------------
001570 1050-DESBORDE-TABLA-JUEGO.
001580     DISPLAY "RTGMLFIT - LKS-NUM-JUEGOS EXCEDE CAPACIDAD DE TABLA".
001590     DISPLAY "RTGMLFIT - LKS-NUM-JUEGOS = " LKS-NUM-JUEGOS.
001600     MOVE 16 TO RETURN-CODE.
001610     STOP RUN.
001620
001630*----------------------------------------------------------------
001640* 2000-PROCESO:  CALCULA EL NUMERADOR FIJO DE CADA JUGADOR, LUEGO
001650* ITERA EL AJUSTE HASTA CONVERGER O AGOTAR EL TOPE, Y FINALMENTE
001660* CONVIERTE LAS FUERZAS A LA ESCALA DE CALIFICACION.
001670*----------------------------------------------------------------
001680 2000-PROCESO.
001690     PERFORM 2050-CALCULA-NUMERADOR
001700         VARYING LKS-IXG FROM 1 BY 1
001710         UNTIL LKS-IXG > WKS-NUM-JUEGOS.
001720
001730     PERFORM 2100-ITERA-MM
001740         UNTIL WKS-CONVERGIO = 1 OR WKS-ITERACION > WKS-MAX-ITER.
001750
001760     PERFORM 2400-CONVIERTE-ESCALA.
001770
001780 2050-CALCULA-NUMERADOR.
001790     ADD LKS-JG-PESO (LKS-IXG)
001800         TO WKS-FZ-NUM (LKS-JG-IDX-GAN (LKS-IXG)).
001810
001820*----------------------------------------------------------------
001830* 2100-ITERA-MM:  UNA PASADA COMPLETA DEL AJUSTE MM.
001840* ACT. 1996-11-18 MVH LRS-0086.
001850*----------------------------------------------------------------
001860 2100-ITERA-MM.
001870     ADD 1 TO WKS-ITERACION.
001880
001890     PERFORM 2120-RESET-DENOMINADOR
001900         VARYING WKS-IXJ FROM 1 BY 1
001910         UNTIL WKS-IXJ > WKS-NUM-JUG.
001920
001930     PERFORM 2140-ACUMULA-DENOMINADOR
001940         VARYING LKS-IXG FROM 1 BY 1
001950         UNTIL LKS-IXG > WKS-NUM-JUEGOS.
001960
001970     PERFORM 2160-ACTUALIZA-FUERZA
001980         VARYING WKS-IXJ FROM 1 BY 1
001990         UNTIL WKS-IXJ > WKS-NUM-JUG.
002000
002010     PERFORM 2180-RENORMALIZA.
002020     PERFORM 2190-VERIFICA-CONVERGENCIA.
002030
002040 2120-RESET-DENOMINADOR.
002050     MOVE 0 TO WKS-FZ-DEN (WKS-IXJ).
002060     MOVE WKS-FZ-FUERZA (WKS-IXJ) TO WKS-FZ-FUERZA-ANT (WKS-IXJ).
002070
002080 2140-ACUMULA-DENOMINADOR.
002090     COMPUTE WKS-TERMINO ROUNDED =
002100         LKS-JG-PESO (LKS-IXG) /
002110         (WKS-FZ-FUERZA (LKS-JG-IDX-A (LKS-IXG)) +
002120          WKS-FZ-FUERZA (LKS-JG-IDX-B (LKS-IXG))).
002130
002140     ADD WKS-TERMINO
002150         TO WKS-FZ-DEN (LKS-JG-IDX-A (LKS-IXG)).
002160     ADD WKS-TERMINO
002170         TO WKS-FZ-DEN (LKS-JG-IDX-B (LKS-IXG)).
002180
002190 2160-ACTUALIZA-FUERZA.
002200     IF WKS-FZ-DEN (WKS-IXJ) > 0
002210         COMPUTE WKS-FZ-FUERZA (WKS-IXJ) ROUNDED =
002220             WKS-FZ-NUM (WKS-IXJ) / WKS-FZ-DEN (WKS-IXJ).
002230
002240*----------------------------------------------------------------
002250* 2180-RENORMALIZA:  DIVIDE TODAS LAS FUERZAS POR SU MEDIA
002260* ARITMETICA PARA QUE NO SE DISPAREN NI SE ACHIQUEN CON LAS
002270* ITERACIONES (NO CAMBIA LAS FUERZAS RELATIVAS ENTRE JUGADORES).
002280* ACT. 1994-03-22 JLT LRS-0047.
002290*----------------------------------------------------------------
002300 2180-RENORMALIZA.
002310     MOVE 0 TO WKS-MEDIA-FZA.
002320
002330     PERFORM 2182-SUMA-FUERZA
002340         VARYING WKS-IXJ FROM 1 BY 1
002350         UNTIL WKS-IXJ > WKS-NUM-JUG.
002360
002370     COMPUTE WKS-MEDIA-FZA ROUNDED = WKS-MEDIA-FZA / WKS-NUM-JUG.
002380
002390     PERFORM 2184-DIVIDE-FUERZA
002400         VARYING WKS-IXJ FROM 1 BY 1
002410         UNTIL WKS-IXJ > WKS-NUM-JUG.
002420
002430 2182-SUMA-FUERZA.
002440     ADD WKS-FZ-FUERZA (WKS-IXJ) TO WKS-MEDIA-FZA.
002450
002460 2184-DIVIDE-FUERZA.
002470     COMPUTE WKS-FZ-FUERZA (WKS-IXJ) ROUNDED =
002480         WKS-FZ-FUERZA (WKS-IXJ) / WKS-MEDIA-FZA.
002490
002500*----------------------------------------------------------------
002510* 2190-VERIFICA-CONVERGENCIA:  CAMBIO RELATIVO MAXIMO ENTRE LA
002520* FUERZA NUEVA Y LA ANTERIOR. SE TOMA COMO EQUIVALENTE AL CAMBIO
002530* DE LOGARITMO PORQUE LA RENORMALIZACION MANTIENE LAS FUERZAS
002540* CERCA DE 1 (LN(1+X) ES APROX. X PARA X CHICO).
002550*----------------------------------------------------------------
002560 2190-VERIFICA-CONVERGENCIA.
002570     MOVE 0 TO WKS-MAXCAMBIO.
002580
002590     PERFORM 2192-COMPARA-CAMBIO
002600         VARYING WKS-IXJ FROM 1 BY 1
002610         UNTIL WKS-IXJ > WKS-NUM-JUG.
002620
002630     IF WKS-MAXCAMBIO < WKS-EPSILON
002640         MOVE 1 TO WKS-CONVERGIO.
002650
002660 2192-COMPARA-CAMBIO.
002670     COMPUTE WKS-CAMBIO ROUNDED =
002680         (WKS-FZ-FUERZA (WKS-IXJ) - WKS-FZ-FUERZA-ANT (WKS-IXJ))
002690         / WKS-FZ-FUERZA-ANT (WKS-IXJ).
002700
002710     IF WKS-CAMBIO < 0
002720         COMPUTE WKS-CAMBIO = 0 - WKS-CAMBIO.
002730
002740     IF WKS-CAMBIO > WKS-MAXCAMBIO
002750         MOVE WKS-CAMBIO TO WKS-MAXCAMBIO.
002760
002770*----------------------------------------------------------------
002780* 2400-CONVIERTE-ESCALA:  P(I) = LN S(I) POR CADA JUGADOR (VIA
002790* MTHLN), SE CENTRA RESTANDO LA MEDIA Y SE ESCALA A LA
002800* CALIFICACION DE 500 PUNTOS.
002810*----------------------------------------------------------------
002820 2400-CONVIERTE-ESCALA.
002830     MOVE 0 TO WKS-MEDIA-LOG.
002840
002850     PERFORM 2420-CALCULA-LOGFZA
002860         VARYING WKS-IXJ FROM 1 BY 1
002870         UNTIL WKS-IXJ > WKS-NUM-JUG.
002880
002890     COMPUTE WKS-MEDIA-LOG ROUNDED = WKS-MEDIA-LOG / WKS-NUM-JUG.
002900
002910     PERFORM 2440-CENTRA-Y-ESCALA
002920         VARYING WKS-IXJ FROM 1 BY 1
002930         UNTIL WKS-IXJ > WKS-NUM-JUG.
002940
002950 2420-CALCULA-LOGFZA.
002960     MOVE WKS-FZ-FUERZA (WKS-IXJ) TO WKS-VALOR-LN.
002970     CALL "MTHLN" USING WKS-VALOR-LN WKS-RESULTADO-LN.
002980     MOVE WKS-RESULTADO-LN TO WKS-FZ-LOGFZA (WKS-IXJ).
002990     ADD WKS-RESULTADO-LN TO WKS-MEDIA-LOG.
003000
003010 2440-CENTRA-Y-ESCALA.
003020     COMPUTE WKS-CALIF-CENTRADA ROUNDED =
003030         WKS-FZ-LOGFZA (WKS-IXJ) - WKS-MEDIA-LOG.
003040
003050     COMPUTE LKS-JUG-CALIF (WKS-IXJ) ROUNDED =
003060         500 + (WKS-CALIF-CENTRADA * WKS-ESCALA).
003070
003080 3000-FIN.
003090     CONTINUE.
