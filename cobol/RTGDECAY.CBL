000010*================================================================
000020* PROGRAMA:    RTGDECAY
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SUBPROGRAMA ENLAZADO QUE CALCULA EL PESO POR
000050*              ANTIGUEDAD DE UN JUEGO, DADA SU FECHA JUGADA Y
000060*              UNA FECHA DE REFERENCIA. EL PESO DECAE A LA
000070*              MITAD CADA 1095 DIAS (3 ANOS) DE ANTIGUEDAD.
000080*================================================================
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    RTGDECAY.
000110 AUTHOR.        R. QUIJANO.
000120 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000130 DATE-WRITTEN.  1991-03-04.
000140 DATE-COMPILED.
000150 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000160*----------------------------------------------------------------
000170* MANTENIMIENTO
000180* FECHA       AUTOR  TICKET   DESCRIPCION
000190* ----------- -----  -------  --------------------------------
000200* 1991-03-04  RQ     LRS-0002 VERSION ORIGINAL. TOMADO DE LA
000210*                             RUTINA DE DIAS TRANSCURRIDOS DE
000220*                             NOMINA DE PROYECTOS (CAL-ING).
000230* 1991-10-03  RQ     LRS-0011 CORRIGE RESTA DE DIAS CUANDO LA
000240*                             FECHA JUGADA CAE EN ANO BISIESTO.
000250* 1992-06-18  MVH    LRS-0025 SE AGREGA TOPE A PESO=1 CUANDO EL
000260*                             JUEGO QUEDA FECHADO A FUTURO.
000270* 1994-01-09  JLT    LRS-0040 SE CAMBIA LA FORMULA DE DECAIMIENTO
000280*                             A VIDA MEDIA DE 1095 DIAS (ANTES
000290*                             SE USABA UNA TABLA FIJA POR ANO).
000300* 1996-08-05  CPA    LRS-0080 EL PESO SE CONSERVA A 6 DECIMALES
000310*                             PARA NO PERDER PRECISION EN EL
000320*                             AJUSTE DE CALIFICACIONES (RTGMLFIT).
000330* 1998-12-02  DAS    LRS-0103 INICIA REVISION DE SIGLO (Y2K)
000340*                             SOBRE EL CALCULO DE DIAS-ANO.
000350* 1999-01-11  RQ     LRS-0118 TABLA DE BISIESTOS AMPLIADA PARA
000360*                             ACEPTAR ANO DE 4 DIGITOS.
000370* 2000-03-22  JLT    LRS-0130 VERIFICADO CONTRA EL CAMBIO DE
000380*                             SIGLO (01/01/2000) SIN INCIDENTES.
000390* 2002-05-30  MVH    LRS-0150 SE DOCUMENTA LA CONSTANTE DE
000400*                             DECAIMIENTO (LN2/1095) EN COMENTARIO.
000410* 2004-03-22  CPA    LRS-0173 2100/2200-DIA-ABSOLUTO-* SOLO SUMABAN
000420*                             EL BISIESTO DEL PROPIO ANO (WKS-ANO-
000430*                             CICLO), NO LOS BISIESTOS ACUMULADOS DE
000440*                             TODOS LOS ANOS ANTERIORES, Y EL DIA
000450*                             ABSOLUTO SE DESCUADRABA 1-3 DIAS EN
000460*                             RESTAS QUE CRUZAN VARIOS ANOS. SE
000470*                             AGREGAN 2125/2225-CUENTA-BISIESTOS-*
000480*                             CON LA FORMULA DE BISIESTOS ACUMULADOS
000490*                             DEL CALENDARIO GREGORIANO.
000500*================================================================
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*---------------TABLA DE DIAS ACUMULADOS POR MES----------------*
000590* (VISTA NORMAL: ANO NO BISIESTO)
000600 01  WKS-MESES-NORM.
000610     03  FILLER              PIC 9(04) VALUE 0131.
000620     03  FILLER              PIC 9(04) VALUE 0259.
000630     03  FILLER              PIC 9(04) VALUE 0390.
000640     03  FILLER              PIC 9(04) VALUE 0420.
000650     03  FILLER              PIC 9(04) VALUE 0551.
000660     03  FILLER              PIC 9(04) VALUE 0681.
000670     03  FILLER              PIC 9(04) VALUE 0712.
000680     03  FILLER              PIC 9(04) VALUE 0843.
000690     03  FILLER              PIC 9(04) VALUE 0973.
000700     03  FILLER              PIC 9(04) VALUE 1004.
000710     03  FILLER              PIC 9(04) VALUE 1134.
000720     03  FILLER              PIC 9(04) VALUE 1265.
000730
000740 01  T-MESES-NORM REDEFINES WKS-MESES-NORM.
000750     03  T-MN OCCURS 12 TIMES INDEXED BY WKS-IXN PIC 9(04).
000760
000770*---------------TABLA DE DIAS ACUMULADOS POR MES----------------*
000780* (VISTA BISIESTO: FEBRERO CON 29 DIAS)
000790 01  WKS-MESES-BIS.
000800     03  FILLER              PIC 9(04) VALUE 0131.
000810     03  FILLER              PIC 9(04) VALUE 0260.
000820     03  FILLER              PIC 9(04) VALUE 0391.
000830     03  FILLER              PIC 9(04) VALUE 0421.
000840     03  FILLER              PIC 9(04) VALUE 0552.
000850     03  FILLER              PIC 9(04) VALUE 0682.
000860     03  FILLER              PIC 9(04) VALUE 0713.
000870     03  FILLER              PIC 9(04) VALUE 0844.
000880     03  FILLER              PIC 9(04) VALUE 0974.
000890     03  FILLER              PIC 9(04) VALUE 1005.
000900     03  FILLER              PIC 9(04) VALUE 1135.
000910     03  FILLER              PIC 9(04) VALUE 1266.
000920
000930 01  T-MESES-BIS REDEFINES WKS-MESES-BIS.
000940     03  T-MB OCCURS 12 TIMES INDEXED BY WKS-IXB PIC 9(04).
000950
000960*---------------FECHA DE REFERENCIA Y DE JUEGO (SPLIT)----------*
000970 01  WKS-FEC-REF             PIC 9(08).
000980 01  WKS-FEC-REF-SPL REDEFINES WKS-FEC-REF.
000990     03  WKS-REF-ANO         PIC 9(04).
001000     03  WKS-REF-MES         PIC 9(02).
001010     03  WKS-REF-DIA         PIC 9(02).
001020
001030 01  WKS-FEC-JUEGO           PIC 9(08).
001040 01  WKS-FEC-JUEGO-SPL REDEFINES WKS-FEC-JUEGO.
001050     03  WKS-JUE-ANO         PIC 9(04).
001060     03  WKS-JUE-MES         PIC 9(02).
001070     03  WKS-JUE-DIA         PIC 9(02).
001080
001090*---------------VARIABLES DE TRABAJO-----------------------------*
001100 77  WKS-DIA-ABS-REF         PIC 9(09) COMP.
001110 77  WKS-DIA-ABS-JUE         PIC 9(09) COMP.
001120 77  WKS-DIAS-ANO            PIC 9(09) COMP.
001130 77  WKS-ANO-CICLO           PIC 9(04) COMP.
001140 77  WKS-DIAS-AGO            PIC S9(09) COMP.
001150 77  WKS-Q-VIDAS             PIC 9(04) COMP.
001160 77  WKS-R-DIAS              PIC 9(04) COMP.
001170 77  WKS-I                   PIC 9(04) COMP.
001180
001190* WKS-BISIESTOS-ACUM: BISIESTOS ACUMULADOS DESDE EL ANO 1 HASTA EL
001200* ANTERIOR AL DE LA FECHA (NO SOLO SI EL PROPIO ANO ES BISIESTO),
001210* PARA QUE EL DIA ABSOLUTO NO SE DESCUADRE EN RESTAS DE VARIOS
001220* ANOS. VER LRS-0173.
001230 77  WKS-ANO-MENOS-1         PIC 9(04) COMP.
001240 77  WKS-BI-4                PIC 9(04) COMP.
001250 77  WKS-BI-100              PIC 9(04) COMP.
001260 77  WKS-BI-400              PIC 9(04) COMP.
001270 77  WKS-BISIESTOS-ACUM      PIC 9(04) COMP.
001280
001290* WKS-PESO-ACUM: ACUMULADOR DEL PESO, SE PARTE DE 1 Y SE DIVIDE
001300* A LA MITAD UNA VEZ POR CADA VIDA MEDIA COMPLETA TRANSCURRIDA.
001310 77  WKS-PESO-ACUM           PIC 9V999999 COMP.
001320 77  WKS-RAZON-DIA           PIC 9V999999 COMP.
001330
001340*---------------CONSTANTE: VIDA MEDIA EN DIAS--------------------*
001350* LAMBDA = LN(2) / 1095  -- RAZON DIARIA = 2 ** (-1/1095)
001360 01  WKS-VIDA-MEDIA           PIC 9(04) COMP VALUE 1095.
001370 01  WKS-RAZON-DIA-LIT        PIC 9V999999 VALUE 0.999367.
001380
001390 LINKAGE SECTION.
001400 01  LKS-PARM-DECAY.
001410     03  LKS-FEC-REF          PIC 9(08).
001420     03  LKS-FEC-JUEGO        PIC 9(08).
001430     03  LKS-PESO             PIC 9V999999.
001440
001450 PROCEDURE DIVISION USING LKS-PARM-DECAY.
001460 INICIO.
001470     PERFORM 1000-INICIO.
001480     PERFORM 2000-PROCESO.
001490     EXIT PROGRAM.
001500
001510 1000-INICIO.
001520     MOVE LKS-FEC-REF   TO WKS-FEC-REF.
001530     MOVE LKS-FEC-JUEGO TO WKS-FEC-JUEGO.
001540     MOVE WKS-RAZON-DIA-LIT TO WKS-RAZON-DIA.
001550
001560*----------------------------------------------------------------
001570* 2000-PROCESO:  DIAS-AGO = REF - JUGADO (EN DIAS CALENDARIO).
001580* NEGATIVO (FUTURO) SE TOPA A CERO -> PESO 1.0.
001590* ACT. 1992-06-18 MVH LRS-0025.
001600*----------------------------------------------------------------
001610 2000-PROCESO.
001620     PERFORM 2100-DIA-ABSOLUTO-REF.
001630
001640     PERFORM 2200-DIA-ABSOLUTO-JUE.
001650
001660     COMPUTE WKS-DIAS-AGO = WKS-DIA-ABS-REF - WKS-DIA-ABS-JUE.
001670
001680     IF WKS-DIAS-AGO < 0
001690         MOVE 0 TO WKS-DIAS-AGO.
001700
001710     PERFORM 2400-CALCULA-PESO.
001720
001730     MOVE WKS-PESO-ACUM TO LKS-PESO.
001740
001750*----------------------------------------------------------------
001760* 2100/2200:  CONVIERTE FECHA YYYYMMDD A UN NUMERO DE DIA
001770* ABSOLUTO (365*ANO + DIAS-ACUM-DEL-MES + DIA, SALVO BISIESTOS).
001780* SIRVE SOLO PARA LA RESTA DE ANTIGUEDAD, NO PARA CALENDARIO.
001790*----------------------------------------------------------------
001800 2100-DIA-ABSOLUTO-REF.
001810     PERFORM 2120-ES-BISIESTO-REF.
001820     MULTIPLY WKS-REF-ANO BY 365 GIVING WKS-DIA-ABS-REF.
001830     PERFORM 2125-CUENTA-BISIESTOS-REF.
001840     ADD WKS-BISIESTOS-ACUM TO WKS-DIA-ABS-REF.
001850
001860     IF WKS-REF-MES = 1
001870         ADD WKS-REF-DIA TO WKS-DIA-ABS-REF
001880     ELSE
001890         SET WKS-IXN TO WKS-REF-MES
001900         SET WKS-IXB TO WKS-REF-MES
001910         COMPUTE WKS-IXN = WKS-REF-MES - 1
001920         COMPUTE WKS-IXB = WKS-REF-MES - 1
001930         IF WKS-ANO-CICLO = 1
001940             ADD T-MB (WKS-IXB) TO WKS-DIA-ABS-REF
001950         ELSE
001960             ADD T-MN (WKS-IXN) TO WKS-DIA-ABS-REF
001970         END-IF
001980         ADD WKS-REF-DIA TO WKS-DIA-ABS-REF.
001990
002000 2120-ES-BISIESTO-REF.
002010     MOVE 0 TO WKS-ANO-CICLO.
002020     DIVIDE WKS-REF-ANO BY 4 GIVING WKS-DIAS-ANO
002030         REMAINDER WKS-I.
002040     IF WKS-I = 0
002050         MOVE 1 TO WKS-ANO-CICLO.
002060     DIVIDE WKS-REF-ANO BY 100 GIVING WKS-DIAS-ANO
002070         REMAINDER WKS-I.
002080     IF WKS-I = 0
002090         MOVE 0 TO WKS-ANO-CICLO
002100         DIVIDE WKS-REF-ANO BY 400 GIVING WKS-DIAS-ANO
002110             REMAINDER WKS-I
002120         IF WKS-I = 0
002130             MOVE 1 TO WKS-ANO-CICLO.
002140
002150*----------------------------------------------------------------
002160* 2125-CUENTA-BISIESTOS-REF:  BISIESTOS ACUMULADOS DESDE EL ANO 1
002170* HASTA EL ANO ANTERIOR AL DE LA FECHA DE REFERENCIA (FORMULA DE
002180* CALENDARIO GREGORIANO: INT((A-1)/4) - INT((A-1)/100) +
002190* INT((A-1)/400)). SIN ESTO, 2100-DIA-ABSOLUTO-REF SOLO CONTABA EL
002200* BISIESTO DEL PROPIO ANO Y EL DIA ABSOLUTO SE DESCUADRABA 1-3 DIAS
002210* EN RESTAS QUE CRUZAN VARIOS ANOS. ACT. 2004-03-22 CPA LRS-0173.
002220*----------------------------------------------------------------
002230 2125-CUENTA-BISIESTOS-REF.
002240     COMPUTE WKS-ANO-MENOS-1 = WKS-REF-ANO - 1.
002250     DIVIDE WKS-ANO-MENOS-1 BY 4   GIVING WKS-BI-4.
002260     DIVIDE WKS-ANO-MENOS-1 BY 100 GIVING WKS-BI-100.
002270     DIVIDE WKS-ANO-MENOS-1 BY 400 GIVING WKS-BI-400.
002280     COMPUTE WKS-BISIESTOS-ACUM = WKS-BI-4 - WKS-BI-100 + WKS-BI-400.
002290
002300 2200-DIA-ABSOLUTO-JUE.
002310     PERFORM 2220-ES-BISIESTO-JUE.
002320     MULTIPLY WKS-JUE-ANO BY 365 GIVING WKS-DIA-ABS-JUE.
002330     PERFORM 2225-CUENTA-BISIESTOS-JUE.
002340     ADD WKS-BISIESTOS-ACUM TO WKS-DIA-ABS-JUE.
002350
002360     IF WKS-JUE-MES = 1
002370         ADD WKS-JUE-DIA TO WKS-DIA-ABS-JUE
002380     ELSE
002390         SET WKS-IXN TO WKS-JUE-MES
002400         SET WKS-IXB TO WKS-JUE-MES
002410         COMPUTE WKS-IXN = WKS-JUE-MES - 1
002420         COMPUTE WKS-IXB = WKS-JUE-MES - 1
002430         IF WKS-ANO-CICLO = 1
002440             ADD T-MB (WKS-IXB) TO WKS-DIA-ABS-JUE
002450         ELSE
002460             ADD T-MN (WKS-IXN) TO WKS-DIA-ABS-JUE
002470         END-IF
002480         ADD WKS-JUE-DIA TO WKS-DIA-ABS-JUE.
002490
002500 2220-ES-BISIESTO-JUE.
002510     MOVE 0 TO WKS-ANO-CICLO.
002520     DIVIDE WKS-JUE-ANO BY 4 GIVING WKS-DIAS-ANO
002530         REMAINDER WKS-I.
002540     IF WKS-I = 0
002550         MOVE 1 TO WKS-ANO-CICLO.
002560     DIVIDE WKS-JUE-ANO BY 100 GIVING WKS-DIAS-ANO
002570         REMAINDER WKS-I.
002580     IF WKS-I = 0
002590         MOVE 0 TO WKS-ANO-CICLO
002600         DIVIDE WKS-JUE-ANO BY 400 GIVING WKS-DIAS-ANO
002610             REMAINDER WKS-I
002620         IF WKS-I = 0
002630             MOVE 1 TO WKS-ANO-CICLO.
002640
002650*----------------------------------------------------------------
002660* 2225-CUENTA-BISIESTOS-JUE:  MISMA IDEA QUE 2125-CUENTA-
002670* BISIESTOS-REF PERO PARA LA FECHA JUGADA. ACT. 2004-03-22 CPA
002680* LRS-0173.
002690*----------------------------------------------------------------
002700 2225-CUENTA-BISIESTOS-JUE.
002710     COMPUTE WKS-ANO-MENOS-1 = WKS-JUE-ANO - 1.
002720     DIVIDE WKS-ANO-MENOS-1 BY 4   GIVING WKS-BI-4.
002730     DIVIDE WKS-ANO-MENOS-1 BY 100 GIVING WKS-BI-100.
002740     DIVIDE WKS-ANO-MENOS-1 BY 400 GIVING WKS-BI-400.
002750     COMPUTE WKS-BISIESTOS-ACUM = WKS-BI-4 - WKS-BI-100 + WKS-BI-400.
002760
002770*----------------------------------------------------------------
002780* 2400-CALCULA-PESO:  PESO = RAZON-DIA ** DIAS-AGO, OBTENIDO POR
002790* VIDAS MEDIAS COMPLETAS (COCIENTE ENTRE 1095) MAS EL RESIDUO DE
002800* DIAS (SE APLICA RAZON-DIA TANTAS VECES COMO DIAS DE RESIDUO).
002810* ESTO EVITA USAR UNA FUNCION EXPONENCIAL GENERAL.
002820* ACT. 1994-01-09 JLT LRS-0040.
002830*----------------------------------------------------------------
002840 2400-CALCULA-PESO.
002850     MOVE 1 TO WKS-PESO-ACUM.
002860
002870     DIVIDE WKS-DIAS-AGO BY WKS-VIDA-MEDIA
002880         GIVING WKS-Q-VIDAS
002890         REMAINDER WKS-R-DIAS.
002900
002910     PERFORM 2420-APLICA-MEDIAS
002920         VARYING WKS-I FROM 1 BY 1
002930         UNTIL WKS-I > WKS-Q-VIDAS.
002940
002950     PERFORM 2440-APLICA-RESIDUO
002960         VARYING WKS-I FROM 1 BY 1
002970         UNTIL WKS-I > WKS-R-DIAS.
002980
002990 2420-APLICA-MEDIAS.
003000     COMPUTE WKS-PESO-ACUM ROUNDED = WKS-PESO-ACUM * 0.5.
003010
003020 2440-APLICA-RESIDUO.
003030     COMPUTE WKS-PESO-ACUM ROUNDED =
003040         WKS-PESO-ACUM * WKS-RAZON-DIA.
