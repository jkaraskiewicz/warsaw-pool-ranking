000010*================================================================
000020* PROGRAMA:    WEKUPDT
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: NUCLEO DE LA CORRIDA DE ACTUALIZACION SEMANAL. LEE
000050*              TODO EL ARCHIVO DE JUEGOS, CALCULA EL DECAIMIENTO
000060*              CON REFERENCIA A LA FECHA DE CORRIDA, AJUSTA LAS
000070*              CALIFICACIONES DE MAXIMA VEROSIMILITUD, LAS MEZCLA Y
000080*              CLASIFICA, UNE LA MEJOR CALIFICACION HISTORICA DESDE
000090*              EL ARCHIVO DE CORTES SEMANALES Y REESCRIBE POR
000100*              COMPLETO EL ARCHIVO DE CALIFICACION VIGENTE.
000110*================================================================
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    WEKUPDT.
000140 AUTHOR.        R. QUIJANO.
000150 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000160 DATE-WRITTEN.  1994-04-11.
000170 DATE-COMPILED.
000180 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000190*----------------------------------------------------------------
000200* MANTENIMIENTO
000210* FECHA       AUTOR  TICKET   DESCRIPCION
000220* ----------- -----  -------  --------------------------------
000230* 1994-04-11  RQ     LRS-0049 VERSION ORIGINAL. LEE ARC-JUEGO
000240*                             COMPLETO, CALCULA DECAIMIENTO CON
000250*                             REFERENCIA = FECHA DE CORRIDA, AJUSTA
000260*                             Y ESCRIBE ARC-CALIF.
000270* 1994-09-30  JLT    LRS-0053 SE AGREGA CONTEO DE JUEGOS GANADOS Y
000280*                             PERDIDOS POR JUGADOR PARA EL REPORTE
000290*                             DE RANKING.
000300* 1996-02-08  MVH    LRS-0074 SE UNE LA MEJOR CALIFICACION HISTORICA
000310*                             Y SU FECHA DESDE EL ARCHIVO DE CORTES
000320*                             SEMANALES (ANTES SOLO SE GUARDABA LA
000330*                             CALIFICACION DEL MOMENTO).
000340* 1997-08-19  CPA    LRS-0097 SE AGREGA AVISO DE DIAGNOSTICO POR
000350*                             CONSOLA CON LA PROBABILIDAD DE VICTORIA
000360*                             ENTRE LOS PRIMEROS DOS JUGADORES DE LA
000370*                             TABLA (CALL A RTG-WINP), PARA VERIFICAR
000380*                             RAPIDO QUE LA CORRIDA TERMINO BIEN.
000390* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN LA
000400*                             CAMPANA DE SIGLO (Y2K) SOBRE TODAS LAS
000410*                             FECHAS DE LA CORRIDA.
000420* 2002-05-14  DAS    LRS-0152 SE AMPLIA LA TABLA DE JUEGOS A 5000
000430*                             ENTRADAS (LA LIGA CRECIO A VARIAS
000440*                             SEDES, IGUAL QUE EN WEK-SIM Y RTG-MLFIT).
000450* 2004-03-02  CPA    LRS-0166 2170-AGREGA-NUEVO-JUG NO INCREMENTABA
000460*                             WKS-PF-NUM-JUG; RTG-MLFIT RECIBIA
000470*                             SIEMPRE CERO JUGADORES Y TRONABA AL
000480*                             RENORMALIZAR (DIVISION ENTRE CERO).
000490*                             SE CORRIGE AGREGANDO EL CONTADOR QUE
000500*                             YA TRAE WEK-SIM EN SU PARRAFO GEMELO.
000510* 2004-03-22  CPA    LRS-0171 WJT-ENTRADA Y WKS-PF-TAB-JUEGO SEGUIAN
000520*                             EN 5000 ENTRADAS (VER LRS-0152) SIN
000530*                             VALIDACION DE DESBORDE; SE AMPLIA LA
000540*                             TABLA A 150000, SE ENSANCHA EL CONTADOR
000550*                             WKS-NUM-JUEGOS-TODO A 9(06) Y SE AGREGA
000560*                             1105-DESBORDE-TABLA-JUEGO PARA ABORTAR
000570*                             SI SE EXCEDE LA CAPACIDAD.
000580*================================================================
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT GAME-FILE     ASSIGN TO GAMEFIL
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670     SELECT SNAPSHOT-FILE ASSIGN TO SNAPFIL
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690     SELECT RATING-FILE   ASSIGN TO RATEFIL
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  GAME-FILE.
000740     COPY GAMEREC.
000750 FD  SNAPSHOT-FILE.
000760     COPY SNAPREC.
000770 FD  RATING-FILE.
000780     COPY RATEREC.
000790 WORKING-STORAGE SECTION.
000800*---------------FECHA DE CORRIDA (ESQUEMA Y2K)---------------------*
000810* ACT. 1999-01-11 RQ LRS-0118.
000820 01  WKS-FECHA-PROC           PIC 9(08).
000830 01  WKS-FECHA-PROC-SPL REDEFINES WKS-FECHA-PROC.
000840     03  WKS-FP-ANO            PIC 9(04).
000850     03  WKS-FP-MES            PIC 9(02).
000860     03  WKS-FP-DIA            PIC 9(02).
000870*---------------TABLA DE JUEGOS DEL ARCHIVO COMPLETO----------------*
000880* ACT. 2002-05-14 DAS LRS-0152: AMPLIADA DE 2000 A 5000 ENTRADAS.
000890 01  WKS-TAB-JUEGO-TODO.
000900     03  WJT-ENTRADA OCCURS 150000 TIMES INDEXED BY WKS-IXJT.
000910         05  WJT-JUG-A          PIC 9(07).
000920         05  WJT-JUG-B          PIC 9(07).
000930         05  WJT-GANADOR        PIC 9(07).
000940         05  WJT-FECHA          PIC 9(08).
000950     03  FILLER                PIC X(01).
000960*---------------TABLA DE JUGADORES DISTINTOS DE TODA LA LIGA--------*
000970* ACT. 1994-09-30 JLT LRS-0053: SE AGREGAN GANADOS/PERDIDOS.
000980* ACT. 1996-02-08 MVH LRS-0074: SE AGREGA MEJOR CALIF. Y SU FECHA.
000990 01  WKS-TAB-JUG-TODO.
001000     03  WJT2-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IXJ2.
001010         05  WJT2-ID            PIC 9(07).
001020         05  WJT2-JUEGOS        PIC 9(05) COMP.
001030         05  WJT2-GANADOS       PIC 9(05) COMP.
001040         05  WJT2-PERDIDOS      PIC 9(05) COMP.
001050         05  WJT2-CALIF-ML      PIC S9(04)V99.
001060         05  WJT2-BEST-CALIF    PIC S9(04)V99.
001070         05  WJT2-BEST-FECHA    PIC 9(08).
001080     03  FILLER                PIC X(01).
001090*---------------CONTADORES DE CONTROL AGRUPADOS EN TABLA------------*
001100* SE AGRUPAN PARA RECORRERLOS EN BLOQUE, MISMA IDEA USADA EN
001110* RTG-MLFIT CON WKS-CONTROL-ALT.
001120 01  WKS-CONTROL-TOT.
001130     03  WKS-NUM-JUEGOS-TODO    PIC 9(06) COMP.
001140     03  WKS-NUM-JUG-TODO       PIC 9(05) COMP.
001150     03  FILLER                PIC X(01).
001160 01  WKS-CONTROL-TOT-ALT REDEFINES WKS-CONTROL-TOT.
001170     03  WKS-CT-ELEM OCCURS 2 TIMES INDEXED BY WKS-IXCT
001180                               PIC 9(05) COMP.
001190*---------------AREA DE TRABAJO PARA CALL A RTG-DECAY---------------*
001200 01  WKS-PARM-DECAY.
001210     03  WKS-PD-FEC-REF        PIC 9(08).
001220     03  WKS-PD-FEC-JUEGO      PIC 9(08).
001230     03  WKS-PD-PESO           PIC 9V999999.
001240     03  FILLER                PIC X(01).
001250*---------------AREA DE TRABAJO PARA CALL A RTG-MLFIT----------------*
001260 01  WKS-PARM-FIT.
001270     03  WKS-PF-NUM-JUEGOS     PIC 9(06) COMP.
001280     03  WKS-PF-NUM-JUG        PIC 9(04) COMP.
001290     03  WKS-PF-TAB-JUEGO OCCURS 150000 TIMES INDEXED BY WKS-IXPG.
001300         05  WKS-PF-IDX-A       PIC 9(04) COMP.
001310         05  WKS-PF-IDX-B       PIC 9(04) COMP.
001320         05  WKS-PF-IDX-GAN     PIC 9(04) COMP.
001330         05  WKS-PF-PESO        PIC 9V9(06) COMP.
001340     03  WKS-PF-TAB-JUG OCCURS 500 TIMES INDEXED BY WKS-IXPF.
001350         05  WKS-PF-CALIF       PIC S9(04)V99.
001360     03  FILLER                PIC X(01).
001370*---------------AREA DE TRABAJO PARA CALL A RTG-CONF------------------*
001380 01  WKS-PARM-CONF.
001390     03  WKS-PC-JUEGOS-JUGADOS PIC 9(05).
001400     03  WKS-PC-CALIF-ML       PIC S9(04)V99.
001410     03  WKS-PC-CALIF-MEZCLADA PIC S9(04)V99.
001420     03  WKS-PC-NIVEL-CONFIANZA PIC X(12).
001430     03  WKS-PC-RANQUEADO      PIC 9.
001440     03  FILLER                PIC X(01).
001450*---------------AREA DE TRABAJO PARA CALL A RTG-WINP (DIAGNOSTICO)---*
001460* ACT. 1997-08-19 CPA LRS-0097: PARRAFO Y AREA NUEVOS.
001470 01  WKS-PARM-WINP.
001480     03  WKS-PW-CALIF-A        PIC S9(04)V99.
001490     03  WKS-PW-CALIF-B        PIC S9(04)V99.
001500     03  WKS-PW-PROB-A         PIC 9V9999.
001510     03  FILLER                PIC X(01).
001520*---------------VISTA ALTERNA DE LA PROBABILIDAD (DEBUG)-------------*
001530 01  WKS-PROB-LOCAL            PIC 9V9(04) COMP.
001540 01  WKS-PROB-LOCAL-ALT REDEFINES WKS-PROB-LOCAL.
001550     03  WKS-PL-ENT            PIC 9.
001560     03  WKS-PL-FRAC           PIC 9(04).
001570*---------------VARIABLES DE TRABAJO----------------------------------*
001580 77  WKS-FIN-GAME              PIC 9 COMP.
001590 77  WKS-FIN-SNAP              PIC 9 COMP.
001600 77  WKS-ENCONTRADO            PIC 9 COMP.
001610 77  WKS-ID-BUSCA              PIC 9(07) COMP.
001620 77  WKS-IXJ2-FOUND            PIC 9(05) COMP.
001630 77  WKS-IX-A-TMP              PIC 9(05) COMP.
001640 77  WKS-IX-B-TMP              PIC 9(05) COMP.
001650
001660 PROCEDURE DIVISION.
001670 INICIO.
001680     PERFORM 1000-INICIO.
001690     PERFORM 2000-PROCESO.
001700     PERFORM 3000-FIN.
001710     STOP RUN.
001720
001730*----------------------------------------------------------------
001740* 1000-INICIO:  ABRE ARCHIVOS, TOMA LA FECHA DE CORRIDA Y CARGA EL
001750* ARCHIVO DE JUEGOS COMPLETO A MEMORIA.
001760* ACT. 1999-01-11 RQ LRS-0118: ACCEPT CON YYYYMMDD (4 DIG. ANO).
001770*----------------------------------------------------------------
001780 1000-INICIO.
001790     OPEN INPUT  GAME-FILE.
001800     OPEN OUTPUT RATING-FILE.
001810
001820     ACCEPT WKS-FECHA-PROC FROM DATE YYYYMMDD.
001830
001840     MOVE 0 TO WKS-NUM-JUEGOS-TODO.
001850     MOVE 0 TO WKS-NUM-JUG-TODO.
001860     MOVE 0 TO WKS-PF-NUM-JUEGOS.
001870     MOVE 0 TO WKS-PF-NUM-JUG.
001880     MOVE 0 TO WKS-FIN-GAME.
001890
001900     READ GAME-FILE
001910         AT END MOVE 1 TO WKS-FIN-GAME.
001920
001930     PERFORM 1100-CARGA-JUEGO UNTIL WKS-FIN-GAME = 1.
001940
001950     CLOSE GAME-FILE.
001960
001970 1100-CARGA-JUEGO.
001980     ADD 1 TO WKS-NUM-JUEGOS-TODO.
001990     IF WKS-NUM-JUEGOS-TODO > 150000
002000         PERFORM 1105-DESBORDE-TABLA-JUEGO.
002010     SET WKS-IXJT TO WKS-NUM-JUEGOS-TODO.
002020
002030     MOVE GAM-ID-JUGADOR-A   TO WJT-JUG-A   (WKS-IXJT).
002040     MOVE GAM-ID-JUGADOR-B   TO WJT-JUG-B   (WKS-IXJT).
002050     MOVE GAM-ID-GANADOR     TO WJT-GANADOR (WKS-IXJT).
002060     MOVE GAM-FECHA-JUGADO   TO WJT-FECHA   (WKS-IXJT).
002070
002080     READ GAME-FILE
002090         AT END MOVE 1 TO WKS-FIN-GAME.
002100
002110*----------------------------------------------------------------
002120* 1105-DESBORDE-TABLA-JUEGO:  WJT-ENTRADA Y WKS-PF-TAB-JUEGO SOLO
002130* TIENEN CAPACIDAD PARA 150000 JUEGOS. SI LA LIGA TRAE MAS, SE
002140* ABORTA AQUI EN VEZ DE SEGUIR Y CORROMPER SUBINDICES EN SILENCIO.
002150* ACT. 2004-03-22 CPA LRS-0171.
002160*----------------------------------------------------------------
002170 1105-DESBORDE-TABLA-JUEGO.
002180     DISPLAY "WEKUPDT - GAME-FILE EXCEDE CAPACIDAD DE TABLA (150000)".
002190     DISPLAY "WEKUPDT - REGISTRO NO. " WKS-NUM-JUEGOS-TODO.
002200     MOVE 16 TO RETURN-CODE.
002210     STOP RUN.
002220
002230*----------------------------------------------------------------
002240* 2000-PROCESO:  ARMA EL AREA DE JUEGOS PONDERADOS PARA EL AJUSTE,
002250* LLAMA AL AJUSTE, UNE LA MEJOR CALIFICACION HISTORICA Y ESCRIBE
002260* UN RATING-REC POR JUGADOR.
002270*----------------------------------------------------------------
002280 2000-PROCESO.
002290     PERFORM 2100-CONSTRUYE-PARM
002300         VARYING WKS-IXJT FROM 1 BY 1
002310         UNTIL WKS-IXJT > WKS-NUM-JUEGOS-TODO.
002320
002330     CALL "RTGMLFIT" USING WKS-PARM-FIT.
002340
002350     PERFORM 2250-COPIA-CALIF-ML
002360         VARYING WKS-IXJ2 FROM 1 BY 1
002370         UNTIL WKS-IXJ2 > WKS-NUM-JUG-TODO.
002380
002390     PERFORM 2300-UNE-MEJOR-CALIF.
002400
002410     PERFORM 2500-ESCRIBE-RATING
002420         VARYING WKS-IXJ2 FROM 1 BY 1
002430         UNTIL WKS-IXJ2 > WKS-NUM-JUG-TODO.
002440
002450     PERFORM 2900-DIAGNOSTICO-WINP.
002460
002470*----------------------------------------------------------------
002480* 2100-CONSTRUYE-PARM:  POR CADA JUEGO, CALCULA SU PESO DE
002490* DECAIMIENTO (REFERENCIA = FECHA DE CORRIDA) Y RESUELVE LOS
002500* INDICES DE JUGADOR A/B/GANADOR PARA EL AJUSTE.
002510* ACT. 1994-09-30 JLT LRS-0053: SE ACTUALIZAN GANADOS/PERDIDOS.
002520*----------------------------------------------------------------
002530 2100-CONSTRUYE-PARM.
002540     ADD 1 TO WKS-PF-NUM-JUEGOS.
002550     SET WKS-IXPG TO WKS-PF-NUM-JUEGOS.
002560
002570     MOVE WKS-FECHA-PROC       TO WKS-PD-FEC-REF.
002580     MOVE WJT-FECHA (WKS-IXJT) TO WKS-PD-FEC-JUEGO.
002590     CALL "RTGDECAY" USING WKS-PARM-DECAY.
002600     MOVE WKS-PD-PESO          TO WKS-PF-PESO (WKS-IXPG).
002610
002620     MOVE WJT-JUG-A (WKS-IXJT) TO WKS-ID-BUSCA.
002630     PERFORM 2150-BUSCA-O-AGREGA-JUG.
002640     SET WKS-IX-A-TMP          TO WKS-IXJ2.
002650     SET WKS-PF-IDX-A (WKS-IXPG) TO WKS-IXJ2.
002660     ADD 1 TO WJT2-JUEGOS (WKS-IXJ2).
002670
002680     MOVE WJT-JUG-B (WKS-IXJT) TO WKS-ID-BUSCA.
002690     PERFORM 2150-BUSCA-O-AGREGA-JUG.
002700     SET WKS-IX-B-TMP          TO WKS-IXJ2.
002710     SET WKS-PF-IDX-B (WKS-IXPG) TO WKS-IXJ2.
002720     ADD 1 TO WJT2-JUEGOS (WKS-IXJ2).
002730
002740     IF WJT-GANADOR (WKS-IXJT) = WJT-JUG-A (WKS-IXJT)
002750         SET WKS-PF-IDX-GAN (WKS-IXPG) TO WKS-IX-A-TMP
002760         SET WKS-IXJ2 TO WKS-IX-A-TMP
002770         ADD 1 TO WJT2-GANADOS (WKS-IXJ2)
002780         SET WKS-IXJ2 TO WKS-IX-B-TMP
002790         ADD 1 TO WJT2-PERDIDOS (WKS-IXJ2)
002800     ELSE
002810         SET WKS-PF-IDX-GAN (WKS-IXPG) TO WKS-IX-B-TMP
002820         SET WKS-IXJ2 TO WKS-IX-B-TMP
002830         ADD 1 TO WJT2-GANADOS (WKS-IXJ2)
002840         SET WKS-IXJ2 TO WKS-IX-A-TMP
002850         ADD 1 TO WJT2-PERDIDOS (WKS-IXJ2).
002860
002870*----------------------------------------------------------------
002880* 2150-BUSCA-O-AGREGA-JUG:  LOCALIZA WKS-ID-BUSCA EN LA TABLA
002890* GLOBAL DE JUGADORES, O LO AGREGA SI ES LA PRIMERA VEZ QUE SE VE.
002900* EL RECORRIDO ES COMPLETO (NO SE CORTA AL ENCONTRAR) PORQUE LA
002910* SALIDA TEMPRANA CON PERFORM VARYING DEJA EL INDICE UN LUGAR
002920* ADELANTE DEL ENCONTRADO.
002930*----------------------------------------------------------------
002940 2150-BUSCA-O-AGREGA-JUG.
002950     MOVE 0 TO WKS-ENCONTRADO.
002960     PERFORM 2160-COMPARA-UNO
002970         VARYING WKS-IXJ2 FROM 1 BY 1
002980         UNTIL WKS-IXJ2 > WKS-NUM-JUG-TODO.
002990
003000     IF WKS-ENCONTRADO = 1
003010         SET WKS-IXJ2 TO WKS-IXJ2-FOUND
003020     ELSE
003030         PERFORM 2170-AGREGA-NUEVO-JUG.
003040
003050 2160-COMPARA-UNO.
003060     IF WJT2-ID (WKS-IXJ2) = WKS-ID-BUSCA
003070         MOVE 1 TO WKS-ENCONTRADO
003080         SET WKS-IXJ2-FOUND TO WKS-IXJ2.
003090
003100 2170-AGREGA-NUEVO-JUG.
003110     ADD 1 TO WKS-NUM-JUG-TODO.
003120     ADD 1 TO WKS-PF-NUM-JUG.
003130     SET WKS-IXJ2 TO WKS-NUM-JUG-TODO.
003140     MOVE WKS-ID-BUSCA TO WJT2-ID         (WKS-IXJ2).
003150     MOVE 0            TO WJT2-JUEGOS     (WKS-IXJ2).
003160     MOVE 0            TO WJT2-GANADOS    (WKS-IXJ2).
003170     MOVE 0            TO WJT2-PERDIDOS   (WKS-IXJ2).
003180     MOVE 0            TO WJT2-BEST-CALIF (WKS-IXJ2).
003190     MOVE 0            TO WJT2-BEST-FECHA (WKS-IXJ2).
003200
003210 2250-COPIA-CALIF-ML.
003220     MOVE WKS-PF-CALIF (WKS-IXJ2) TO WJT2-CALIF-ML (WKS-IXJ2).
003230
003240*----------------------------------------------------------------
003250* 2300-UNE-MEJOR-CALIF:  RECORRE EL ARCHIVO DE CORTES SEMANALES Y
003260* SE QUEDA, POR JUGADOR, CON LA MAYOR CALIFICACION VISTA Y LA
003270* FECHA DE LA PRIMERA SEMANA EN QUE OCURRIO.
003280* ACT. 1996-02-08 MVH LRS-0074: PARRAFO NUEVO.
003290*----------------------------------------------------------------
003300 2300-UNE-MEJOR-CALIF.
003310     OPEN INPUT SNAPSHOT-FILE.
003320     MOVE 0 TO WKS-FIN-SNAP.
003330
003340     READ SNAPSHOT-FILE
003350         AT END MOVE 1 TO WKS-FIN-SNAP.
003360
003370     PERFORM 2320-EVALUA-SNAPSHOT UNTIL WKS-FIN-SNAP = 1.
003380
003390     CLOSE SNAPSHOT-FILE.
003400
003410 2320-EVALUA-SNAPSHOT.
003420     MOVE SNP-ID-JUGADOR TO WKS-ID-BUSCA.
003430     MOVE 0 TO WKS-ENCONTRADO.
003440     PERFORM 2160-COMPARA-UNO
003450         VARYING WKS-IXJ2 FROM 1 BY 1
003460         UNTIL WKS-IXJ2 > WKS-NUM-JUG-TODO.
003470
003480     IF WKS-ENCONTRADO = 1
003490         SET WKS-IXJ2 TO WKS-IXJ2-FOUND
003500         IF SNP-CALIFICACION > WJT2-BEST-CALIF (WKS-IXJ2)
003510             MOVE SNP-CALIFICACION TO WJT2-BEST-CALIF (WKS-IXJ2)
003520             MOVE SNP-SEMANA-FIN   TO WJT2-BEST-FECHA (WKS-IXJ2).
003530
003540     READ SNAPSHOT-FILE
003550         AT END MOVE 1 TO WKS-FIN-SNAP.
003560
003570*----------------------------------------------------------------
003580* 2500-ESCRIBE-RATING:  CLASIFICA Y MEZCLA LA CALIFICACION DEL
003590* JUGADOR WKS-IXJ2 Y ESCRIBE SU RATING-REC.
003600*----------------------------------------------------------------
003610 2500-ESCRIBE-RATING.
003620     MOVE WJT2-JUEGOS  (WKS-IXJ2) TO WKS-PC-JUEGOS-JUGADOS.
003630     MOVE WJT2-CALIF-ML (WKS-IXJ2) TO WKS-PC-CALIF-ML.
003640     CALL "RTGCONF" USING WKS-PARM-CONF.
003650
003660     MOVE SPACES                   TO RATING-REC.
003670     MOVE WJT2-ID (WKS-IXJ2)        TO RTG-ID-JUGADOR.
003680     MOVE WKS-PC-CALIF-MEZCLADA     TO RTG-CALIFICACION.
003690     MOVE WJT2-JUEGOS    (WKS-IXJ2) TO RTG-JUEGOS-JUGADOS.
003700     MOVE WJT2-GANADOS   (WKS-IXJ2) TO RTG-TOTAL-GANADOS.
003710     MOVE WJT2-PERDIDOS  (WKS-IXJ2) TO RTG-TOTAL-PERDIDOS.
003720     MOVE WKS-PC-NIVEL-CONFIANZA    TO RTG-NIVEL-CONFIANZA.
003730     MOVE WJT2-BEST-CALIF (WKS-IXJ2) TO RTG-MEJOR-CALIF.
003740     MOVE WJT2-BEST-FECHA (WKS-IXJ2) TO RTG-MEJOR-CALIF-FECHA.
003750     MOVE WKS-FECHA-PROC             TO RTG-FECHA-CALCULO.
003760
003770     WRITE RATING-REC.
003780
003790*----------------------------------------------------------------
003800* 2900-DIAGNOSTICO-WINP:  AVISO DE CONSOLA CON LA PROBABILIDAD DE
003810* VICTORIA ENTRE LOS PRIMEROS DOS JUGADORES DE LA TABLA, SOLO PARA
003820* VERIFICAR A SIMPLE VISTA QUE LA CORRIDA TERMINO CON DATOS
003830* RAZONABLES.
003840* ACT. 1997-08-19 CPA LRS-0097: PARRAFO NUEVO.
003850*----------------------------------------------------------------
003860 2900-DIAGNOSTICO-WINP.
003870     IF WKS-NUM-JUG-TODO NOT < 2
003880         MOVE WJT2-CALIF-ML (1) TO WKS-PW-CALIF-A
003890         MOVE WJT2-CALIF-ML (2) TO WKS-PW-CALIF-B
003900         CALL "RTGWINP" USING WKS-PARM-WINP
003910         MOVE WKS-PW-PROB-A     TO WKS-PROB-LOCAL
003920*        DISPLAY "WEKUPDT PROB=" WKS-PL-ENT "." WKS-PL-FRAC.
003930         DISPLAY "WEKUPDT - PROB JUG 1 LE GANA A JUG 2: "
003940             WKS-PW-PROB-A.
003950
003960 3000-FIN.
003970     CLOSE RATING-FILE.
003980
003990     DISPLAY "WEKUPDT - JUEGOS LEIDOS       : " WKS-NUM-JUEGOS-TODO.
004000     DISPLAY "WEKUPDT - JUGADORES VIGENTES  : " WKS-NUM-JUG-TODO.
004010     DISPLAY "WEKUPDT - FECHA DE CALCULO    : " WKS-FECHA-PROC.
