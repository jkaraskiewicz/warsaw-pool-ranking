000010*================================================================
000020* PROGRAMA:    PLYLOOKP
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SUBPROGRAMA ENLAZADO QUE CARGA EL CATALOGO DE
000050*              JUGADORES (PLAYER-FILE) EN UNA TABLA EN MEMORIA Y
000060*              RESUELVE EL NOMBRE DE UN JUGADOR DADO SU NUMERO.
000070*              LO USA RNK-RPT PARA IMPRIMIR EL NOMBRE EN CADA
000080*              RENGLON DEL REPORTE DE CLASIFICACION.
000090* NOTA:        LA TABLA SE CARGA UNA SOLA VEZ, EN LA PRIMERA
000100*              LLAMADA; LAS LLAMADAS SIGUIENTES SOLO BUSCAN.
000110*================================================================
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    PLYLOOKP.
000140 AUTHOR.        R. QUIJANO.
000150 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000160 DATE-WRITTEN.  1994-05-02.
000170 DATE-COMPILED.
000180 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000190*----------------------------------------------------------------
000200* MANTENIMIENTO
000210* FECHA       AUTOR  TICKET   DESCRIPCION
000220* ----------- -----  -------  --------------------------------
000230* 1994-05-02  RQ     LRS-0051 VERSION ORIGINAL. CARGA EL CATALOGO
000240*                             DE JUGADORES EN TABLA Y BUSCA POR
000250*                             RECORRIDO LINEAL (EL CATALOGO NO
000260*                             SE GARANTIZA ORDENADO).
000270* 1995-06-19  JLT     LRS-0068 SE AGREGA BANDERA LKS-ENCONTRADO
000280*                             PARA QUE RNK-RPT DISTINGA UN
000290*                             JUGADOR DADO DE BAJA DEL CATALOGO.
000300* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN
000310*                             LA CAMPANA DE SIGLO (Y2K).
000320* 2003-10-07  DAS    LRS-0159 EL CATALOGO CRECIO A MAS DE 300
000330*                             JUGADORES; SE AMPLIA LA TABLA A
000340*                             500 ENTRADAS PARA DEJAR HOLGURA.
000350*================================================================
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT PLAYER-FILE  ASSIGN TO PLAYFIL
000440         ORGANIZATION IS LINE SEQUENTIAL.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  PLAYER-FILE.
000490     COPY PLAYREC.
000500
000510 WORKING-STORAGE SECTION.
000520*---------------BANDERA DE CARGA (SOLO LA PRIMERA LLAMADA)-------*
000530 77  WKS-TABLA-CARGADA        PIC 9 COMP VALUE 0.
000540 77  WKS-FIN-PLAYER           PIC 9 COMP.
000550
000560*---------------TABLA DE JUGADORES EN MEMORIA--------------------*
000570 01  WKS-TAB-JUG-DAT.
000580     03  WJD-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IXJ.
000590         05  WJD-ID           PIC 9(07).
000600         05  WJD-NOMBRE       PIC X(30).
000610     03  FILLER               PIC X(01).
000620
000630*---------------TOTALES DE CARGA (VISTA BULTO PARA REINICIO)-----*
000640* MISMA IDEA DE WKS-CONTROL-ALT DE RTGMLFIT: AGRUPA LOS
000650* CONTADORES PARA PODER INICIALIZARLOS EN UN SOLO PERFORM.
000660 01  WKS-CONTROL-CARGA.
000670     03  WKS-CC-CARGADOS      PIC 9(05) COMP.
000680     03  WKS-CC-BUSCADOS      PIC 9(05) COMP.
000690     03  FILLER               PIC X(01).
000700
000710 01  WKS-CONTROL-CARGA-ALT REDEFINES WKS-CONTROL-CARGA.
000720     03  WKS-CC-ELEM OCCURS 2 TIMES INDEXED BY WKS-IXCC
000730                              PIC 9(05) COMP.
000740
000750*---------------CAMPO DE BUSQUEDA Y VISTA DEBUG-------------------*
000760 01  WKS-ID-BUSCA             PIC 9(07) COMP.
000770 01  WKS-ID-BUSCA-ALT REDEFINES WKS-ID-BUSCA.
000780     03  WKS-IB-MILES         PIC 9(04).
000790     03  WKS-IB-UNIDADES      PIC 9(03).
000800
000810*---------------NOMBRE TRUNCADO PARA AVISO DE CONSOLA-------------*
000820* VISTA USADA SOLO EN EL DISPLAY DE DIAGNOSTICO COMENTADO ABAJO,
000830* PARA NO IMPRIMIR MAS DE 15 POSICIONES EN LA CONSOLA DEL OPERADOR.
000840 01  WKS-NOMBRE-DIAG           PIC X(30).
000850 01  WKS-NOMBRE-DIAG-ALT REDEFINES WKS-NOMBRE-DIAG.
000860     03  WKS-ND-PRIMERA-MITAD PIC X(15).
000870     03  WKS-ND-SEGUNDA-MITAD PIC X(15).
000880
000890 77  WKS-ENCONTRADO           PIC 9 COMP.
000900
000910 LINKAGE SECTION.
000920 01  LKS-PARM-LOOKUP.
000930     03  LKS-ID-JUGADOR       PIC 9(07).
000940     03  LKS-NOMBRE           PIC X(30).
000950     03  LKS-ENCONTRADO       PIC 9.
000960
000970 PROCEDURE DIVISION USING LKS-PARM-LOOKUP.
000980 INICIO.
000990     PERFORM 1000-INICIO.
001000     PERFORM 2000-PROCESO.
001010     EXIT PROGRAM.
001020
001030*----------------------------------------------------------------
001040* 1000-INICIO:  EN LA PRIMERA LLAMADA, CARGA EL CATALOGO COMPLETO
001050* DE PLAYER-FILE A LA TABLA WKS-TAB-JUG-DAT.
001060* ACT. 2003-10-07 DAS LRS-0159.
001070*----------------------------------------------------------------
001080 1000-INICIO.
001090     IF WKS-TABLA-CARGADA = 0
001100         MOVE 0 TO WKS-CC-CARGADOS
001110         MOVE 0 TO WKS-CC-BUSCADOS
001120         OPEN INPUT PLAYER-FILE
001130         MOVE 0 TO WKS-FIN-PLAYER
001140         READ PLAYER-FILE
001150             AT END MOVE 1 TO WKS-FIN-PLAYER
001160         PERFORM 1100-CARGA-UNO UNTIL WKS-FIN-PLAYER = 1
001170         CLOSE PLAYER-FILE
001180         MOVE 1 TO WKS-TABLA-CARGADA.
001190
001200 1100-CARGA-UNO.
001210     ADD 1 TO WKS-CC-CARGADOS.
001220     SET WKS-IXJ TO WKS-CC-CARGADOS.
001230     MOVE PLY-ID-JUGADOR TO WJD-ID (WKS-IXJ).
001240     MOVE PLY-NOMBRE     TO WJD-NOMBRE (WKS-IXJ).
001250     READ PLAYER-FILE
001260         AT END MOVE 1 TO WKS-FIN-PLAYER.
001270
001280*----------------------------------------------------------------
001290* 2000-PROCESO:  BUSCA EL JUGADOR PEDIDO POR RECORRIDO LINEAL
001300* (EL CATALOGO NO SE GARANTIZA ORDENADO POR NUMERO DE JUGADOR).
001310* ACT. 1995-06-19 JLT LRS-0068.
001320*----------------------------------------------------------------
001330 2000-PROCESO.
001340     ADD 1 TO WKS-CC-BUSCADOS.
001350     MOVE LKS-ID-JUGADOR TO WKS-ID-BUSCA.
001360     MOVE 0 TO WKS-ENCONTRADO.
001370     PERFORM 2100-COMPARA-UNO
001380         VARYING WKS-IXJ FROM 1 BY 1
001390         UNTIL WKS-IXJ > WKS-CC-CARGADOS.
001400
001410     IF WKS-ENCONTRADO = 1
001420         MOVE 1 TO LKS-ENCONTRADO
001430     ELSE
001440         MOVE 0 TO LKS-ENCONTRADO
001450         MOVE SPACES TO LKS-NOMBRE.
001460
001470*    DISPLAY "PLYLOOKP: " WKS-ND-PRIMERA-MITAD " "
001480*        WKS-ND-SEGUNDA-MITAD.
001490
001500 2100-COMPARA-UNO.
001510     IF WJD-ID (WKS-IXJ) = WKS-ID-BUSCA
001520         MOVE 1 TO WKS-ENCONTRADO
001530         MOVE WJD-NOMBRE (WKS-IXJ) TO LKS-NOMBRE
001540         MOVE WJD-NOMBRE (WKS-IXJ) TO WKS-NOMBRE-DIAG.
