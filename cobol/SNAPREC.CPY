000010*================================================================
000020* COPYBOOK:    SNAPREC
000030* DESCRIPCION: LAYOUT DEL REGISTRO DE CORTE SEMANAL DE
000040*              CALIFICACION (SALIDA DE WEK-SIM; ENTRADA DE
000050*              WEK-UPD Y RNK-RPT)
000060*----------------------------------------------------------------
000070* MANTENIMIENTO
000080* FECHA     AUTOR  TICKET   DESCRIPCION
000090* --------- -----  -------  --------------------------------
000100* 1991-03-07 RQ    LRS-0004 VERSION ORIGINAL DEL LAYOUT
000110* 1999-01-11 RQ    LRS-0118 AMPLIACION DEL SIGLO (Y2K)
000120*================================================================
000130 01  SNAPSHOT-REC.
000140     03  SNP-ID-JUGADOR          PIC 9(07).
000150     03  SNP-SEMANA-FIN          PIC 9(08).
000160     03  SNP-CALIFICACION        PIC S9(04)V99
000170                                  SIGN IS TRAILING SEPARATE.
000180     03  SNP-JUEGOS-JUGADOS      PIC 9(05).
000190     03  SNP-NIVEL-CONFIANZA     PIC X(12).
000200     03  SNP-VERSION-CALC        PIC X(04).
000210     03  FILLER                  PIC X(17).
