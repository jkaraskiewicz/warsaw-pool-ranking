000010*================================================================
000020* PROGRAMA:    MTCPARSE
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: LEE EL ARCHIVO DE PARTIDOS DE TORNEO, DESCARTA
000050*              DISCIPLINAS EXCLUIDAS, VALIDA CAMPOS OBLIGATORIOS
000060*              Y EXPANDE EL MARCADOR DE CADA PARTIDO EN REGISTROS
000070*              DE JUEGO INDIVIDUAL PARA EL CALCULO DE CALIF.
000080*================================================================
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    MTCPARSE.
000110 AUTHOR.        R. QUIJANO.
000120 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000130 DATE-WRITTEN.  1991-03-04.
000140 DATE-COMPILED.
000150 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000160*----------------------------------------------------------------
000170* MANTENIMIENTO
000180* FECHA       AUTOR  TICKET   DESCRIPCION
000190* ----------- -----  -------  --------------------------------
000200* 1991-03-04  RQ     LRS-0001 VERSION ORIGINAL. LEE ARC-PART Y
000210*                             GENERA ARC-JUEGO EXPANDIENDO EL
000220*                             MARCADOR DE CADA PARTIDO.
000230* 1991-09-12  RQ     LRS-0009 SE AGREGA TABLA DE DISCIPLINAS
000240*                             EXCLUIDAS (SNOOKER, PIRAMIDE).
000250* 1992-04-20  MVH    LRS-0022 CORRIGE CONTEO DE PARTIDOS
000260*                             INVALIDOS QUE QUEDABA EN CERO.
000270* 1993-02-08  MVH    LRS-0031 SE AGREGA VALIDACION DE MARCADOR
000280*                             NO NUMERICO (ANTES TRONABA).
000290* 1994-07-15  JLT    LRS-0048 SE AGREGA CONTEO DE JUGADORES
000300*                             DISTINTOS VISTOS EN EL ARCHIVO.
000310* 1995-11-02  JLT    LRS-0055 DISCIPLINA "RUSSIAN PYRAMID" Y
000320*                             "RUSSIAN POOL" SE SUMAN A LA
000330*                             TABLA DE EXCLUSION.
000340* 1996-03-19  CPA    LRS-0063 AJUSTE DE MENSAJE FINAL DE CORRIDA
000350*                             CON TOTALES POR CONSOLA.
000360* 1998-11-30  DAS    LRS-0102 INICIA REVISION DE SIGLO (Y2K)
000370*                             SOBRE FECHAS DE PROCESO.
000380* 1999-01-11  RQ     LRS-0118 FECHA DE PROCESO AMPLIADA A 4
000390*                             DIGITOS DE ANO (ACCEPT...YYYYMMDD).
000400* 1999-06-04  JLT    LRS-0125 VERIFICACION FINAL DE SIGLO SOBRE
000410*                             TODOS LOS CAMPOS DE FECHA.
000420* 2001-02-14  CPA    LRS-0140 LA BUSQUEDA DE SUBCADENA EN
000430*                             DISCIPLINA YA NO DISTINGUE ENTRE
000440*                             MAYUSCULAS/MINUSCULAS DE ORIGEN.
000450* 2003-09-09  MVH    LRS-0161 SE DOCUMENTA REGLA DE PARTIDO 0-0
000460*                             (NO GENERA JUEGOS, NO ES ERROR).
000470*================================================================
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT MATCH-FILE  ASSIGN TO MATCHFIL
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT GAME-FILE   ASSIGN TO GAMEFIL
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  MATCH-FILE.
000610     COPY MATCHREC.
000620 FD  GAME-FILE.
000630     COPY GAMEREC.
000640 WORKING-STORAGE SECTION.
000650*---------------TABLA DE DISCIPLINAS EXCLUIDAS-----------------*
000660 01  WKS-TAB-EXCL-DAT.
000670     03  FILLER              PIC X(20) VALUE "SNOOKER".
000680     03  FILLER              PIC 9(02) VALUE 07.
000690     03  FILLER              PIC X(20) VALUE "PYRAMID".
000700     03  FILLER              PIC 9(02) VALUE 07.
000710     03  FILLER              PIC X(20) VALUE "PIRAMIDA".
000720     03  FILLER              PIC 9(02) VALUE 08.
000730     03  FILLER              PIC X(20) VALUE "RUSSIAN PYRAMID".
000740     03  FILLER              PIC 9(02) VALUE 15.
000750     03  FILLER              PIC X(20) VALUE "RUSSIAN POOL".
000760     03  FILLER              PIC 9(02) VALUE 12.
000770
000780 01  WKS-TAB-EXCL REDEFINES WKS-TAB-EXCL-DAT.
000790     03  T-EXCL OCCURS 5 TIMES INDEXED BY WKS-IX.
000800         05  T-EXCL-TXT      PIC X(20).
000810         05  T-EXCL-LEN      PIC 9(02).
000820
000830*---------------DISCIPLINA EN MAYUSCULAS (COMPARA)-------------*
000840 01  WKS-DISC-MAYUS          PIC X(20).
000850
000860*---------------FECHA DE PROCESO (ESQUEMA Y2K)-----------------*
000870 01  WKS-FECHA-PROC          PIC 9(08).
000880 01  WKS-FECHA-PROC-SPL REDEFINES WKS-FECHA-PROC.
000890     03  WKS-FP-ANO          PIC 9(04).
000900     03  WKS-FP-MES          PIC 9(02).
000910     03  WKS-FP-DIA          PIC 9(02).
000920
000930*---------------CONTADORES DE CORRIDA (VISTA TABLA)------------*
000940 01  WKS-CONTADORES.
000950     03  WKS-CONT-LEIDOS     PIC 9(07) COMP.
000960     03  WKS-CONT-DISC       PIC 9(07) COMP.
000970     03  WKS-CONT-INVAL      PIC 9(07) COMP.
000980     03  WKS-CONT-ADVERT     PIC 9(07) COMP.
000990     03  WKS-CONT-JUEGOS     PIC 9(07) COMP.
001000     03  WKS-CONT-JUGADORES  PIC 9(07) COMP.
001010
001020 01  WKS-CONTADORES-ALT REDEFINES WKS-CONTADORES.
001030     03  WKS-CONT-TABLA OCCURS 6 TIMES PIC 9(07) COMP.
001040
001050*---------------TABLA DE JUGADORES DISTINTOS VISTOS------------*
001060 01  WKS-TAB-JUG.
001070     03  WKS-TJ OCCURS 500 TIMES INDEXED BY WKS-PJ
001080                                 PIC 9(07) COMP.
001090
001100*---------------VARIABLES DE TRABAJO----------------------------*
001110 77  WKS-FIN-MTC              PIC 9 COMP.
001120 77  WKS-DISC-EXCL            PIC 9 COMP.
001130 77  WKS-REG-INVALIDO         PIC 9 COMP.
001140 77  WKS-REG-ADVERT           PIC 9 COMP.
001150 77  WKS-TALLY                PIC 9(03) COMP.
001160 77  WKS-SUBI                 PIC 9(03) COMP.
001170 77  WKS-ENCONTRADO           PIC 9 COMP.
001180 77  WKS-ID-BUSCA             PIC 9(07) COMP.
001190
001200 PROCEDURE DIVISION.
001210 INICIO.
001220     PERFORM 1000-INICIO.
001230     PERFORM 2000-PROCESO UNTIL WKS-FIN-MTC = 1.
001240     PERFORM 3000-FIN.
001250     STOP RUN.
001260
001270*----------------------------------------------------------------
001280* 1000-INICIO:  ABRE ARCHIVOS Y LEE EL PRIMER REGISTRO.
001290* ACT. 1999-01-11 RQ LRS-0118: ACCEPT CON YYYYMMDD (4 DIG. ANO).
001300*----------------------------------------------------------------
001310 1000-INICIO.
001320     OPEN INPUT  MATCH-FILE.
001330     OPEN OUTPUT GAME-FILE.
001340
001350     ACCEPT WKS-FECHA-PROC FROM DATE YYYYMMDD.
001360
001370     MOVE 0 TO WKS-CONT-LEIDOS.
001380     MOVE 0 TO WKS-CONT-DISC.
001390     MOVE 0 TO WKS-CONT-INVAL.
001400     MOVE 0 TO WKS-CONT-ADVERT.
001410     MOVE 0 TO WKS-CONT-JUEGOS.
001420     MOVE 0 TO WKS-CONT-JUGADORES.
001430     MOVE 0 TO WKS-FIN-MTC.
001440
001450     READ MATCH-FILE
001460         AT END MOVE 1 TO WKS-FIN-MTC.
001470
001480 2000-PROCESO.
001490     ADD 1 TO WKS-CONT-LEIDOS.
001500     PERFORM 2100-VALIDA-REG.
001510
001520     READ MATCH-FILE
001530         AT END MOVE 1 TO WKS-FIN-MTC.
001540
001550*----------------------------------------------------------------
001560* 2100-VALIDA-REG:  VERIFICA DISCIPLINA Y CAMPOS OBLIGATORIOS
001570* ANTES DE EXPANDIR EL MARCADOR.
001580*----------------------------------------------------------------
001590 2100-VALIDA-REG.
001600     PERFORM 2150-VERIFICA-DISC.
001610
001620     IF WKS-DISC-EXCL = 1
001630         ADD 1 TO WKS-CONT-DISC
001640     ELSE
001650         PERFORM 2160-VERIFICA-CAMPOS
001660         IF WKS-REG-INVALIDO = 1
001670             ADD 1 TO WKS-CONT-INVAL
001680         ELSE
001690             IF WKS-REG-ADVERT = 1
001700                 ADD 1 TO WKS-CONT-ADVERT
001710             ELSE
001720                 PERFORM 2200-EXPANDE-MARCADOR
001730                 PERFORM 2300-ACUMULA-JUGADORES.
001740
001750*----------------------------------------------------------------
001760* 2150-VERIFICA-DISC:  BUSCA SUBCADENA DE LA TABLA DE EXCLUIDAS
001770* DENTRO DE MTC-DISCIPLINA. DISCIPLINA EN BLANCO SE ACEPTA.
001780* ACT. 2001-02-14 CPA LRS-0140: COMPARA SIEMPRE EN MAYUSCULAS.
001790*----------------------------------------------------------------
001800 2150-VERIFICA-DISC.
001810     MOVE 0 TO WKS-DISC-EXCL.
001820     MOVE MTC-DISCIPLINA TO WKS-DISC-MAYUS.
001830     INSPECT WKS-DISC-MAYUS CONVERTING
001840         "abcdefghijklmnopqrstuvwxyz" TO
001850         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001860
001870     IF WKS-DISC-MAYUS NOT = SPACES
001880         SET WKS-IX TO 1
001890         PERFORM 2155-BUSCA-EXCLUIDA
001900             VARYING WKS-IX FROM 1 BY 1
001910             UNTIL WKS-IX > 5 OR WKS-DISC-EXCL = 1.
001920
001930 2155-BUSCA-EXCLUIDA.
001940     MOVE 0 TO WKS-TALLY.
001950     INSPECT WKS-DISC-MAYUS TALLYING WKS-TALLY FOR ALL
001960         T-EXCL-TXT (WKS-IX) (1:T-EXCL-LEN (WKS-IX)).
001970
001980     IF WKS-TALLY > 0
001990         MOVE 1 TO WKS-DISC-EXCL.
002000
002010*----------------------------------------------------------------
002020* 2160-VERIFICA-CAMPOS:  ID DE PARTIDO/JUGADORES EN CERO ES
002030* ERROR (SE DESCARTA); MARCADOR NO NUMERICO ES ADVERTENCIA.
002040*----------------------------------------------------------------
002050 2160-VERIFICA-CAMPOS.
002060     MOVE 0 TO WKS-REG-INVALIDO.
002070     MOVE 0 TO WKS-REG-ADVERT.
002080
002090     IF MTC-ID-PARTIDO   = 0 OR
002100        MTC-ID-JUGADOR-A = 0 OR
002110        MTC-ID-JUGADOR-B = 0
002120         MOVE 1 TO WKS-REG-INVALIDO
002130     ELSE
002140         IF MTC-MARCADOR-A NOT NUMERIC OR
002150            MTC-MARCADOR-B NOT NUMERIC
002160             MOVE 1 TO WKS-REG-ADVERT.
002170
002180*----------------------------------------------------------------
002190* 2200-EXPANDE-MARCADOR:  UN JUEGO POR CADA TANTO GANADO. EL
002200* PARTIDO 0-0 NO GENERA JUEGOS (NO ES ERROR).
002210*----------------------------------------------------------------
002220 2200-EXPANDE-MARCADOR.
002230     MOVE 0 TO WKS-SUBI.
002240     PERFORM 2210-ESCRIBE-GAN-A
002250         VARYING WKS-SUBI FROM 1 BY 1
002260         UNTIL WKS-SUBI > MTC-MARCADOR-A.
002270
002280     MOVE 0 TO WKS-SUBI.
002290     PERFORM 2220-ESCRIBE-GAN-B
002300         VARYING WKS-SUBI FROM 1 BY 1
002310         UNTIL WKS-SUBI > MTC-MARCADOR-B.
002320
002330 2210-ESCRIBE-GAN-A.
002340     MOVE MTC-ID-PARTIDO    TO GAM-ID-PARTIDO.
002350     MOVE MTC-ID-TORNEO     TO GAM-ID-TORNEO.
002360     MOVE MTC-ID-JUGADOR-A  TO GAM-ID-JUGADOR-A.
002370     MOVE MTC-ID-JUGADOR-B  TO GAM-ID-JUGADOR-B.
002380     MOVE MTC-ID-JUGADOR-A  TO GAM-ID-GANADOR.
002390     MOVE MTC-FECHA-JUGADO  TO GAM-FECHA-JUGADO.
002400     WRITE GAME-REC.
002410     ADD 1 TO WKS-CONT-JUEGOS.
002420
002430 2220-ESCRIBE-GAN-B.
002440     MOVE MTC-ID-PARTIDO    TO GAM-ID-PARTIDO.
002450     MOVE MTC-ID-TORNEO     TO GAM-ID-TORNEO.
002460     MOVE MTC-ID-JUGADOR-A  TO GAM-ID-JUGADOR-A.
002470     MOVE MTC-ID-JUGADOR-B  TO GAM-ID-JUGADOR-B.
002480     MOVE MTC-ID-JUGADOR-B  TO GAM-ID-GANADOR.
002490     MOVE MTC-FECHA-JUGADO  TO GAM-FECHA-JUGADO.
002500     WRITE GAME-REC.
002510     ADD 1 TO WKS-CONT-JUEGOS.
002520
002530*----------------------------------------------------------------
002540* 2300-ACUMULA-JUGADORES:  MANTIENE LA LISTA DE JUGADORES
002550* DISTINTOS VISTOS, EN ORDEN DE PRIMERA APARICION.
002560* ACT. 1994-07-15 JLT LRS-0048: PARRAFO NUEVO.
002570* ACT. 1997-05-30 CPA LRS-0091: EL JUGADOR A Y EL JUGADOR B
002580*                             DEL MISMO PARTIDO QUEDABAN EN LA
002590*                             MISMA CASILLA DE LA TABLA (EL
002600*                             SEGUNDO PISABA AL PRIMERO). AHORA
002610*                             SE REGISTRAN POR SEPARADO.
002620*----------------------------------------------------------------
002630 2300-ACUMULA-JUGADORES.
002640     MOVE MTC-ID-JUGADOR-A TO WKS-ID-BUSCA.
002650     PERFORM 2310-REGISTRA-UNO.
002660     MOVE MTC-ID-JUGADOR-B TO WKS-ID-BUSCA.
002670     PERFORM 2310-REGISTRA-UNO.
002680
002690 2310-REGISTRA-UNO.
002700     MOVE 0 TO WKS-ENCONTRADO.
002710     PERFORM 2320-BUSCA-UNO
002720         VARYING WKS-PJ FROM 1 BY 1
002730         UNTIL WKS-PJ > WKS-CONT-JUGADORES.
002740
002750     IF WKS-ENCONTRADO = 0 AND WKS-CONT-JUGADORES < 500
002760         ADD 1 TO WKS-CONT-JUGADORES
002770         MOVE WKS-ID-BUSCA TO WKS-TJ (WKS-CONT-JUGADORES).
002780
002790 2320-BUSCA-UNO.
002800     IF WKS-TJ (WKS-PJ) = WKS-ID-BUSCA
002810         MOVE 1 TO WKS-ENCONTRADO.
002820
002830*----------------------------------------------------------------
002840* 3000-FIN:  CIERRA ARCHIVOS Y MUESTRA TOTALES DE CORRIDA.
002850* ACT. 1996-03-19 CPA LRS-0063: MENSAJES DE TOTALES POR CONSOLA.
002860*----------------------------------------------------------------
002870 3000-FIN.
002880     CLOSE MATCH-FILE.
002890     CLOSE GAME-FILE.
002900
002910     DISPLAY "MTCPARSE - PARTIDOS LEIDOS    : " WKS-CONT-LEIDOS.
002920     DISPLAY "MTCPARSE - DESCARTE DISCIPLINA: " WKS-CONT-DISC.
002930     DISPLAY "MTCPARSE - PARTIDOS INVALIDOS : " WKS-CONT-INVAL.
002940     DISPLAY "MTCPARSE - ADVERTENCIAS       : " WKS-CONT-ADVERT.
002950     DISPLAY "MTCPARSE - JUEGOS GENERADOS   : " WKS-CONT-JUEGOS.
002960     DISPLAY "MTCPARSE - JUGADORES DISTINTOS: " WKS-CONT-JUGADORES.
