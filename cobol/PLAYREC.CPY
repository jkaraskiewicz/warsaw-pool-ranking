000010*================================================================
000020* COPYBOOK:    PLAYREC
000030* DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE JUGADOR
000040*              (CATALOGO DE REFERENCIA, CARGADO EN TABLA POR
000050*              PLY-LOOK; EL CATALOGO NO SE GARANTIZA ORDENADO
000060*              POR NUMERO DE JUGADOR, ASI QUE PLY-LOOK RESUELVE
000070*              EL NOMBRE POR RECORRIDO LINEAL, NO POR BUSQUEDA
000080*              BINARIA)
000090*----------------------------------------------------------------
000100* MANTENIMIENTO
000110* FECHA     AUTOR  TICKET   DESCRIPCION
000120* --------- -----  -------  --------------------------------
000130* 1991-03-05 RQ    LRS-0002 VERSION ORIGINAL DEL LAYOUT
000140* 1999-01-11 RQ    LRS-0118 AMPLIACION DEL SIGLO (Y2K)
000150* 2004-03-16 CPA   LRS-0168 SE CORRIGE EL COMENTARIO: EL CATALOGO
000160*                           SE BUSCA POR RECORRIDO LINEAL, NO POR
000170*                           BUSQUEDA BINARIA (PLY-LOOK NUNCA LO
000180*                           GARANTIZO ORDENADO).
000190*================================================================
000200 01  PLAYER-REC.
000210     03  PLY-ID-JUGADOR          PIC 9(07).
000220     03  PLY-NOMBRE              PIC X(30).
000230     03  FILLER                  PIC X(13).
