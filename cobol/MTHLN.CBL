000010*================================================================
000020* PROGRAMA:    MTHLN
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SUBPROGRAMA ENLAZADO QUE CALCULA EL LOGARITMO
000050*              NATURAL DE UN VALOR POSITIVO, POR REDUCCION DE
000060*              RANGO A [1,2) MAS SERIE DE POTENCIAS. SE USA
000070*              PARA CONVERTIR LA FUERZA AJUSTADA DE CADA
000080*              JUGADOR A LA ESCALA DE CALIFICACION (RTGMLFIT).
000090* NOTA:        ESTE COMPILADOR NO CUENTA CON FUNCION LOGARITMO
000100*              DE LIBRERIA; LA SERIE SE ELIGIO POR SU RAPIDA
000110*              CONVERGENCIA EN EL RANGO REDUCIDO.
000120*================================================================
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    MTHLN.
000150 AUTHOR.        R. QUIJANO.
000160 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000170 DATE-WRITTEN.  1994-02-11.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000200*----------------------------------------------------------------
000210* MANTENIMIENTO
000220* FECHA       AUTOR  TICKET   DESCRIPCION
000230* ----------- -----  -------  --------------------------------
000240* 1994-02-11  RQ     LRS-0041 VERSION ORIGINAL. SERIE DE TAYLOR
000250*                             DIRECTA SOBRE LN(1+U), 12 TERMINOS.
000260* 1994-05-03  JLT    LRS-0044 LA SERIE DIRECTA CONVERGE MUY LENTO
000270*                             CERCA DE U=1; SE CAMBIA A LA SERIE
000280*                             DE ARCOTANGENTE HIPERBOLICA SOBRE
000290*                             U=(M-1)/(M+1), CONVERGE EN 8 TERM.
000300* 1996-09-14  CPA    LRS-0082 SE AGREGA REDUCCION DE RANGO POR
000310*                             DUPLICACION/MITAD HASTA DEJAR M
000320*                             ENTRE 1 Y 2 ANTES DE LA SERIE.
000330* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN
000340*                             LA CAMPANA DE SIGLO (Y2K) POR NO
000350*                             DEPENDER DE FECHAS.
000360* 2000-07-20  MVH    LRS-0133 SE AMPLIA EXPONENTE WKS-K A S9(04)
000370*                             PARA VALORES DE FUERZA MUY CHICOS.
000380*================================================================
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460*---------------TABLA DE DENOMINADORES IMPARES DE LA SERIE------*
000470 01  WKS-TAB-IMPARES-DAT.
000480     03  FILLER              PIC 9(02) VALUE 03.
000490     03  FILLER              PIC 9(02) VALUE 05.
000500     03  FILLER              PIC 9(02) VALUE 07.
000510     03  FILLER              PIC 9(02) VALUE 09.
000520     03  FILLER              PIC 9(02) VALUE 11.
000530     03  FILLER              PIC 9(02) VALUE 13.
000540     03  FILLER              PIC 9(02) VALUE 15.
000550
000560 01  WKS-TAB-IMPARES REDEFINES WKS-TAB-IMPARES-DAT.
000570     03  T-IMPAR OCCURS 7 TIMES INDEXED BY WKS-IT PIC 9(02).
000580
000590*---------------VALOR DE TRABAJO Y SU VISTA ENTERA/FRACCION-----*
000600 01  WKS-M                   PIC 9(06)V9(06) COMP.
000610 01  WKS-M-ALT REDEFINES WKS-M.
000620     03  WKS-M-ENT            PIC 9(06).
000630     03  WKS-M-FRAC           PIC 9(06).
000640
000650*---------------VARIABLES DE TRABAJO-----------------------------*
000660 77  WKS-K                    PIC S9(04) COMP.
000670 77  WKS-U                    PIC S9(02)V9(08) COMP.
000680 77  WKS-U2                   PIC S9(02)V9(08) COMP.
000690 77  WKS-TERMINO              PIC S9(02)V9(08) COMP.
000700 77  WKS-SUMA                 PIC S9(02)V9(08) COMP.
000710 01  WKS-LN-M                 PIC S9(04)V9(08) COMP.
000720 01  WKS-LN-M-SGN REDEFINES WKS-LN-M.
000730     03  WKS-LNM-ENT          PIC S9(04).
000740     03  WKS-LNM-FRAC         PIC 9(08).
000750 77  WKS-LN2-CONST            PIC 9V9(08) COMP VALUE 0.69314718.
000760
000770 LINKAGE SECTION.
000780 01  LKS-PARM-LN.
000790     03  LKS-VALOR            PIC 9(06)V9(06).
000800     03  LKS-RESULTADO        PIC S9(04)V9(08).
000810
000820 PROCEDURE DIVISION USING LKS-PARM-LN.
000830 INICIO.
000840     PERFORM 1000-INICIO.
000850     PERFORM 2000-PROCESO.
000860     EXIT PROGRAM.
000870
000880 1000-INICIO.
000890     MOVE 0          TO WKS-K.
000900     MOVE LKS-VALOR  TO WKS-M.
000910
000920*----------------------------------------------------------------
000930* 2000-PROCESO:  REDUCE WKS-M A [1,2) CONTANDO EL EXPONENTE EN
000940* WKS-K, LUEGO APLICA LA SERIE Y RECOMPONE LN(VALOR) = K*LN2 +
000950* LN(M).
000960* ACT. 1996-09-14 CPA LRS-0082.
000970*----------------------------------------------------------------
000980 2000-PROCESO.
000990     PERFORM 2100-REDUCE-RANGO.
001000     PERFORM 2200-CALCULA-SERIE.
001010
001020     COMPUTE WKS-LN-M ROUNDED =
001030         (WKS-K * WKS-LN2-CONST) + (2 * WKS-SUMA).
001040*    DISPLAY "MTHLN LN=" WKS-LNM-ENT "." WKS-LNM-FRAC.
001050
001060     MOVE WKS-LN-M TO LKS-RESULTADO.
001070
001080 2100-REDUCE-RANGO.
001090     PERFORM 2120-DUPLICA-SI-CHICO
001100         UNTIL WKS-M NOT < 1.
001110     PERFORM 2140-PARTE-SI-GRANDE
001120         UNTIL WKS-M < 2.
001130*     DISPLAY "MTHLN M=" WKS-M-ENT "." WKS-M-FRAC " K=" WKS-K.
001140
001150 2120-DUPLICA-SI-CHICO.
001160     COMPUTE WKS-M ROUNDED = WKS-M * 2.
001170     SUBTRACT 1 FROM WKS-K.
001180
001190 2140-PARTE-SI-GRANDE.
001200     COMPUTE WKS-M ROUNDED = WKS-M / 2.
001210     ADD 1 TO WKS-K.
001220
001230*----------------------------------------------------------------
001240* 2200-CALCULA-SERIE:  LN(M) = 2*(U + U3/3 + U5/5 + ... ),
001250* U = (M-1)/(M+1). CON M EN [1,2), U <= 1/3, CONVERGE EN 7
001260* TERMINOS A MEJOR DE 1E-7.
001270* ACT. 1994-05-03 JLT LRS-0044.
001280*----------------------------------------------------------------
001290 2200-CALCULA-SERIE.
001300     COMPUTE WKS-U ROUNDED = (WKS-M - 1) / (WKS-M + 1).
001310     COMPUTE WKS-U2 ROUNDED = WKS-U * WKS-U.
001320
001330     MOVE WKS-U TO WKS-TERMINO.
001340     MOVE WKS-U TO WKS-SUMA.
001350
001360     PERFORM 2220-SUMA-TERMINO
001370         VARYING WKS-IT FROM 1 BY 1
001380         UNTIL WKS-IT > 7.
001390
001400 2220-SUMA-TERMINO.
001410     COMPUTE WKS-TERMINO ROUNDED = WKS-TERMINO * WKS-U2.
001420     COMPUTE WKS-SUMA ROUNDED =
001430         WKS-SUMA + (WKS-TERMINO / T-IMPAR (WKS-IT)).
