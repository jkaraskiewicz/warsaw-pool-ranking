000010*================================================================
000020* PROGRAMA:    WEKSIM
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SIMULADOR SEMANAL. REPRODUCE EL HISTORIAL DE
000050*              JUEGOS SEMANA POR SEMANA (CORTES EN DOMINGO) Y
000060*              PRODUCE UN REGISTRO DE CALIFICACION (SNAPSHOT)
000070*              POR JUGADOR POR SEMANA, ORDENADOS SEMANA/JUGADOR.
000080* NOTA:        SI EL TOTAL DE JUEGOS SUPERA 100,000, SOLO SE
000090*              GRABA EL CORTE CADA 12 SEMANAS MAS LA ULTIMA
000100*              (AHORRA TIEMPO DE MAQUINA EN LIGAS GRANDES).
000110*================================================================
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. WEKSIM.
000140 AUTHOR.        R. QUIJANO.
000150 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000160 DATE-WRITTEN.  1994-04-04.
000170 DATE-COMPILED.
000180 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000190*----------------------------------------------------------------
000200* MANTENIMIENTO
000210* FECHA       AUTOR  TICKET   DESCRIPCION
000220* ----------- -----  -------  --------------------------------
000230* 1994-04-04  RQ     LRS-0048 VERSION ORIGINAL. CORTE SEMANAL
000240*                             POR SORT ... INPUT PROCEDURE ...
000250*                             GIVING, UNA CORRIDA POR SEMANA.
000260* 1994-07-19  JLT    LRS-0052 SE AGREGA CONGRUENCIA DE ZELLER
000270*                             PARA UBICAR EL PRIMER DOMINGO SIN
000280*                             DEPENDER DE TABLA DE CALENDARIO.
000290* 1996-02-27  MVH    LRS-0071 SE AGREGA EL MUESTREO CADA 12
000300*                             SEMANAS PARA LIGAS DE MAS DE
000310*                             100,000 JUEGOS.
000320* 1999-01-11  RQ     LRS-0118 TABLA DE BISIESTOS DEL AVANCE DE
000330*                             FECHA AMPLIADA A 4 DIGITOS DE ANO
000340*                             (Y2K).
000350* 2001-08-14  CPA    LRS-0139 SE CORRIGE REINICIO DE LA TABLA DE
000360*                             JUGADORES DE LA SEMANA (QUEDABAN
000370*                             JUGADORES DE LA SEMANA ANTERIOR).
000380* 2002-09-03  DAS    LRS-0156 SE AMPLIA LA TABLA DE JUEGOS EN
000390*                             MEMORIA A 5000 ENTRADAS.
000400* 2004-03-16  CPA    LRS-0167 1540-AVANZA-A-DOMINGO-FIN SUMABA 7 DE
000410*                             FORMA PLANA SOBRE EL PIC 9(08) DE
000420*                             WKS-SEMANA-FIN Y SE DESCUADRABA AL
000430*                             CRUZAR FIN DE MES, DESARMANDO EL CORTE
000440*                             DE LA MUESTRA DE 12 SEMANAS. AHORA
000450*                             PRESTA WKS-SEMANA/WKS-DOW DE
000460*                             2600-SUMA-UN-DIA PARA AVANZAR POR
000470*                             CALENDARIO, IGUAL QUE WKS-SEMANA.
000480* 2004-03-22  CPA    LRS-0170 WJT-ENTRADA Y WKS-PF-TAB-JUEGO SEGUIAN
000490*                             EN 5000 ENTRADAS (VER LRS-0156) MIENTRAS
000500*                             QUE 1620-DECIDE-MUESTREO YA CONTEMPLABA
000510*                             LIGAS DE MAS DE 100000 JUEGOS; SE AMPLIA
000520*                             LA TABLA A 150000, SE ENSANCHA EL
000530*                             CONTADOR WKS-NUM-JUEGOS-TODO A 9(06) Y SE
000540*                             AGREGA 1125-DESBORDE-TABLA-JUEGO PARA
000550*                             ABORTAR SI SE EXCEDE LA CAPACIDAD.
000560*================================================================
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT GAME-FILE     ASSIGN TO GAMEFIL
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT SNAPSHOT-FILE ASSIGN TO SNAPFIL
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670     SELECT SOR-TEM       ASSIGN TO SORT.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  GAME-FILE.
000720     COPY GAMEREC.
000730
000740 FD  SNAPSHOT-FILE.
000750     COPY SNAPREC.
000760
000770 SD  SOR-TEM.
000780 01  REG-SNAP-S.
000790     03  SNP-ID-JUGADOR-S        PIC 9(07).
000800     03  SNP-SEMANA-FIN-S        PIC 9(08).
000810     03  SNP-CALIFICACION-S      PIC S9(04)V99
000820                                  SIGN IS TRAILING SEPARATE.
000830     03  SNP-JUEGOS-JUGADOS-S    PIC 9(05).
000840     03  SNP-NIVEL-CONFIANZA-S   PIC X(12).
000850     03  SNP-VERSION-CALC-S      PIC X(04).
000860     03  FILLER                  PIC X(17).
000870
000880 WORKING-STORAGE SECTION.
000890*---------------TABLA COMPLETA DE JUEGOS EN MEMORIA----------------*
000900 01  WKS-TAB-JUEGO-TODO.
000910     03  WJT-ENTRADA OCCURS 150000 TIMES INDEXED BY WKS-IXJT.
000920         05  WJT-JUG-A           PIC 9(07).
000930         05  WJT-JUG-B           PIC 9(07).
000940         05  WJT-GANADOR         PIC 9(07).
000950         05  WJT-FECHA           PIC 9(08).
000960     03  FILLER                  PIC X(01).
000970
000980*---------------TABLA DE JUGADORES DE LA SEMANA EN CURSO-----------*
000990 01  WKS-TAB-JUG-SEM.
001000     03  WJS-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IXJS.
001010         05  WJS-ID              PIC 9(07).
001020         05  WJS-JUEGOS          PIC 9(05) COMP.
001030     03  FILLER                  PIC X(01).
001040
001050*---------------PARAMETRO DE LLAMADA A RTGMLFIT (IMAGEN LOCAL)----*
001060 01  WKS-PARM-FIT.
001070     03  WKS-PF-NUM-JUEGOS       PIC 9(06) COMP.
001080     03  WKS-PF-NUM-JUG          PIC 9(04) COMP.
001090     03  WKS-PF-TAB-JUEGO OCCURS 150000 TIMES INDEXED BY WKS-IXPG.
001100         05  WKS-PF-IDX-A        PIC 9(04) COMP.
001110         05  WKS-PF-IDX-B        PIC 9(04) COMP.
001120         05  WKS-PF-IDX-GAN      PIC 9(04) COMP.
001130         05  WKS-PF-PESO         PIC 9V9(06) COMP.
001140     03  WKS-PF-TAB-JUG OCCURS 500 TIMES INDEXED BY WKS-IXPJ.
001150         05  WKS-PF-CALIF        PIC S9(04)V99.
001160     03  FILLER                  PIC X(01).
001170
001180*---------------PARAMETROS DE LLAMADA A RTGDECAY Y RTGCONF--------*
001190 01  WKS-PARM-DECAY.
001200     03  WKS-PD-FEC-REF          PIC 9(08).
001210     03  WKS-PD-FEC-JUEGO        PIC 9(08).
001220     03  WKS-PD-PESO             PIC 9V999999.
001230     03  FILLER                  PIC X(01).
001240
001250 01  WKS-PARM-CONF.
001260     03  WKS-PC-JUEGOS-JUGADOS   PIC 9(05).
001270     03  WKS-PC-CALIF-ML         PIC S9(04)V99.
001280     03  WKS-PC-CALIF-MEZCLADA   PIC S9(04)V99.
001290     03  WKS-PC-NIVEL-CONFIANZA  PIC X(12).
001300     03  WKS-PC-RANQUEADO        PIC 9.
001310     03  FILLER                  PIC X(01).
001320
001330*---------------TABLA DE DIAS POR MES (AVANCE DE FECHA)-----------*
001340 01  WKS-DIAS-MES-DAT.
001350     03  FILLER                 PIC 9(02) VALUE 31.
001360     03  FILLER                 PIC 9(02) VALUE 28.
001370     03  FILLER                 PIC 9(02) VALUE 31.
001380     03  FILLER                 PIC 9(02) VALUE 30.
001390     03  FILLER                 PIC 9(02) VALUE 31.
001400     03  FILLER                 PIC 9(02) VALUE 30.
001410     03  FILLER                 PIC 9(02) VALUE 31.
001420     03  FILLER                 PIC 9(02) VALUE 31.
001430     03  FILLER                 PIC 9(02) VALUE 30.
001440     03  FILLER                 PIC 9(02) VALUE 31.
001450     03  FILLER                 PIC 9(02) VALUE 30.
001460     03  FILLER                 PIC 9(02) VALUE 31.
001470
001480 01  WKS-TAB-DIASMES REDEFINES WKS-DIAS-MES-DAT.
001490     03  T-DIASMES OCCURS 12 TIMES INDEXED BY WKS-IXM
001500                              PIC 9(02).
001510
001520*---------------FECHAS DE TRABAJO Y SU VISTA SPLIT-----------------*
001530 01  WKS-SEMANA                 PIC 9(08).
001540 01  WKS-SEMANA-SPL REDEFINES WKS-SEMANA.
001550     03  WKS-F-ANO               PIC 9(04).
001560     03  WKS-F-MES               PIC 9(02).
001570     03  WKS-F-DIA               PIC 9(02).
001580
001590 01  WKS-SEMANA-FIN              PIC 9(08).
001600
001610*---------------GUARDA TEMPORAL PARA REUSAR 2600-SUMA-UN-DIA--------*
001620* 1540-AVANZA-A-DOMINGO-FIN PRESTA WKS-SEMANA/WKS-DOW PARA AVANZAR
001630* WKS-SEMANA-FIN 7 DIAS DE CALENDARIO Y LOS DEVUELVE AQUI GUARDADOS.
001640 77  WKS-SEMANA-GUARDA           PIC 9(08).
001650 77  WKS-DOW-GUARDA              PIC 9 COMP.
001660*---------------RANGO DE FECHAS DE LOS JUEGOS (VISTA DEBUG)--------*
001670* SE AGRUPAN MIN/MAX AQUI PARA PODER RECORRERLAS EN BLOQUE CON LA
001680* VISTA DE TABLA, MISMA IDEA USADA EN RTGMLFIT CON WKS-CONTROL-ALT.
001690 01  WKS-RANGO-FECHAS.
001700     03  WKS-MIN-FECHA            PIC 9(08) COMP.
001710     03  WKS-MAX-FECHA            PIC 9(08) COMP.
001720     03  FILLER                   PIC X(01).
001730
001740 01  WKS-RANGO-FECHAS-ALT REDEFINES WKS-RANGO-FECHAS.
001750     03  WKS-RF-ELEM OCCURS 2 TIMES INDEXED BY WKS-IXRF
001760                              PIC 9(08) COMP.
001770
001780*---------------VARIABLES DE TRABAJO-------------------------------*
001790 77  WKS-NUM-JUEGOS-TODO          PIC 9(06) COMP.
001800 77  WKS-FIN                      PIC 9 COMP.
001810 77  WKS-DOW                      PIC 9 COMP.
001820 77  WKS-TOPE-DIA                 PIC 9(02) COMP.
001830 77  WKS-ANO-CICLO                PIC 9 COMP.
001840 77  WKS-RESTO                    PIC 9(04) COMP.
001850 77  WKS-CONTADOR-SEM             PIC 9(05) COMP.
001860 77  WKS-GRABA-SEMANA             PIC 9 COMP.
001870 77  WKS-IXF                      PIC 9(04) COMP.
001880 77  WKS-K-CENT                   PIC 9(02) COMP.
001890 77  WKS-J-SIGLO                  PIC 9(02) COMP.
001900 77  WKS-Z-MES                    PIC 9(02) COMP.
001910 77  WKS-Z-ANO                    PIC 9(04) COMP.
001920 77  WKS-Z-TERM                   PIC 9(04) COMP.
001930 77  WKS-Q-TMP                    PIC 9(04) COMP.
001940 77  WKS-ENCONTRADO                PIC 9 COMP.
001950 77  WKS-IXJS-FOUND                PIC 9(04) COMP.
001960 77  WKS-ID-BUSCA                  PIC 9(07).
001970
001980 PROCEDURE DIVISION.
001990 PRINCIPAL SECTION.
002000 INICIO.
002010     SORT SOR-TEM
002020         ASCENDING KEY SNP-SEMANA-FIN-S SNP-ID-JUGADOR-S
002030         INPUT PROCEDURE 1000-SIMULA-SEMANAS
002040         GIVING SNAPSHOT-FILE.
002050     STOP RUN.
002060
002070*----------------------------------------------------------------
002080* 1000-SIMULA-SEMANAS:  CARGA LOS JUEGOS, DETERMINA LAS SEMANAS Y
002090* LIBERA UN REG-SNAP-S POR JUGADOR EN CADA SEMANA MUESTREADA.
002100*----------------------------------------------------------------
002110 1000-SIMULA-SEMANAS SECTION.
002120 INICIO-SIMULA.
002130     PERFORM 1100-INICIO.
002140     PERFORM 1500-DETERMINA-SEMANAS.
002150     PERFORM 1900-FIN.
002160     GO TO 1999-FIN-SECTION.
002170
002180 1100-INICIO.
002190     OPEN INPUT GAME-FILE.
002200     MOVE 0 TO WKS-NUM-JUEGOS-TODO.
002210     MOVE 0 TO WKS-FIN.
002220     MOVE 99999999 TO WKS-MIN-FECHA.
002230     MOVE 0         TO WKS-MAX-FECHA.
002240
002250     READ GAME-FILE
002260         AT END MOVE 1 TO WKS-FIN.
002270
002280     PERFORM 1120-CARGA-JUEGO UNTIL WKS-FIN = 1.
002290
002300 1120-CARGA-JUEGO.
002310     ADD 1 TO WKS-NUM-JUEGOS-TODO.
002320     IF WKS-NUM-JUEGOS-TODO > 150000
002330         PERFORM 1125-DESBORDE-TABLA-JUEGO.
002340     SET WKS-IXJT TO WKS-NUM-JUEGOS-TODO.
002350     MOVE GAM-ID-JUGADOR-A TO WJT-JUG-A (WKS-IXJT).
002360     MOVE GAM-ID-JUGADOR-B TO WJT-JUG-B (WKS-IXJT).
002370     MOVE GAM-ID-GANADOR   TO WJT-GANADOR (WKS-IXJT).
002380     MOVE GAM-FECHA-JUGADO TO WJT-FECHA (WKS-IXJT).
002390
002400     IF GAM-FECHA-JUGADO < WKS-MIN-FECHA
002410         MOVE GAM-FECHA-JUGADO TO WKS-MIN-FECHA.
002420     IF GAM-FECHA-JUGADO > WKS-MAX-FECHA
002430         MOVE GAM-FECHA-JUGADO TO WKS-MAX-FECHA.
002440
002450     READ GAME-FILE
002460         AT END MOVE 1 TO WKS-FIN.
002470
002480*----------------------------------------------------------------
002490* 1125-DESBORDE-TABLA-JUEGO:  WJT-ENTRADA Y WKS-PF-TAB-JUEGO SOLO
002500* TIENEN CAPACIDAD PARA 150000 JUEGOS. SI LA LIGA TRAE MAS, SE
002510* ABORTA AQUI EN VEZ DE SEGUIR Y CORROMPER SUBINDICES EN SILENCIO.
002520* ACT. 2004-03-22 CPA LRS-0170.
002530*----------------------------------------------------------------
002540 1125-DESBORDE-TABLA-JUEGO.
002550     DISPLAY "WEKSIM - GAME-FILE EXCEDE CAPACIDAD DE TABLA (150000)".
002560     DISPLAY "WEKSIM - REGISTRO NO. " WKS-NUM-JUEGOS-TODO.
002570     MOVE 16 TO RETURN-CODE.
002580     STOP RUN.
002590
002600*----------------------------------------------------------------
002610* 1500-DETERMINA-SEMANAS:  UBICA EL PRIMER DOMINGO A PARTIR DE
002620* LA FECHA MINIMA Y EL PRIMER DOMINGO A PARTIR DE LA MAXIMA, Y
002630* RECORRE TODAS LAS SEMANAS ENTRE AMBAS DE 7 EN 7 DIAS.
002640* ACT. 1994-07-19 JLT LRS-0052.
002650*----------------------------------------------------------------
002660 1500-DETERMINA-SEMANAS.
002670     MOVE WKS-MIN-FECHA TO WKS-SEMANA.
002680     PERFORM 1520-CALCULA-DOW-INICIAL.
002690     PERFORM 2600-SUMA-UN-DIA UNTIL WKS-DOW = 1.
002700
002710     MOVE WKS-SEMANA TO WKS-SEMANA-FIN.
002720     PERFORM 1540-AVANZA-A-DOMINGO-FIN
002730         UNTIL WKS-SEMANA-FIN NOT < WKS-MAX-FECHA.
002740
002750     MOVE 0 TO WKS-CONTADOR-SEM.
002760
002770     PERFORM 1600-SIMULA-UNA-SEMANA
002780         UNTIL WKS-SEMANA > WKS-SEMANA-FIN.
002790
002800*----------------------------------------------------------------
002810* 1540-AVANZA-A-DOMINGO-FIN:  AVANZA WKS-SEMANA-FIN 7 DIAS DE
002820* CALENDARIO (NO SUMA PLANA SOBRE EL PIC 9(08), QUE ROMPE AL
002830* CRUZAR FIN DE MES). PRESTA WKS-SEMANA/WKS-DOW DE 2600-SUMA-UN-DIA
002840* Y LOS RESTAURA AL SALIR.
002850*----------------------------------------------------------------
002860 1540-AVANZA-A-DOMINGO-FIN.
002870     MOVE WKS-SEMANA     TO WKS-SEMANA-GUARDA.
002880     MOVE WKS-DOW        TO WKS-DOW-GUARDA.
002890     MOVE WKS-SEMANA-FIN TO WKS-SEMANA.
002900
002910     PERFORM 2600-SUMA-UN-DIA
002920         VARYING WKS-IXF FROM 1 BY 1 UNTIL WKS-IXF > 7.
002930
002940     MOVE WKS-SEMANA        TO WKS-SEMANA-FIN.
002950     MOVE WKS-SEMANA-GUARDA TO WKS-SEMANA.
002960     MOVE WKS-DOW-GUARDA    TO WKS-DOW.
002970
002980*----------------------------------------------------------------
002990* 1520-CALCULA-DOW-INICIAL:  DIA DE LA SEMANA DE WKS-SEMANA POR
003000* CONGRUENCIA DE ZELLER (ENERO/FEBRERO CUENTAN COMO MESES 13/14
003010* DEL ANO ANTERIOR). WKS-DOW: 0=SABADO 1=DOMINGO ... 6=VIERNES.
003020*----------------------------------------------------------------
003030 1520-CALCULA-DOW-INICIAL.
003040     MOVE WKS-F-MES TO WKS-Z-MES.
003050     MOVE WKS-F-ANO TO WKS-Z-ANO.
003060
003070     IF WKS-Z-MES < 3
003080         ADD 12 TO WKS-Z-MES
003090         SUBTRACT 1 FROM WKS-Z-ANO.
003100
003110     DIVIDE WKS-Z-ANO BY 100 GIVING WKS-J-SIGLO
003120         REMAINDER WKS-K-CENT.
003130
003140     COMPUTE WKS-Z-TERM = (13 * (WKS-Z-MES + 1)) / 5.
003150
003160     COMPUTE WKS-DOW =
003170         (WKS-F-DIA + WKS-Z-TERM + WKS-K-CENT
003180          + (WKS-K-CENT / 4) + (WKS-J-SIGLO / 4)
003190          + (5 * WKS-J-SIGLO)).
003200
003210     DIVIDE WKS-DOW BY 7 GIVING WKS-RESTO REMAINDER WKS-DOW.
003220
003230*----------------------------------------------------------------
003240* 1600-SIMULA-UNA-SEMANA:  UNA CORRIDA DE CALIFICACION CON TODOS
003250* LOS JUEGOS JUGADOS HASTA WKS-SEMANA (INCLUSIVE), SI LA SEMANA
003260* ESTA EN LA MUESTRA.
003270* ACT. 1996-02-27 MVH LRS-0071.
003280*----------------------------------------------------------------
003290 1600-SIMULA-UNA-SEMANA.
003300     ADD 1 TO WKS-CONTADOR-SEM.
003310     PERFORM 1620-DECIDE-MUESTREO.
003320
003330     IF WKS-GRABA-SEMANA = 1
003340         PERFORM 1640-CONSTRUYE-SEMANA
003350         PERFORM 1660-AJUSTA-SEMANA
003360         PERFORM 1680-LIBERA-SNAPSHOTS.
003370
003380     PERFORM 2600-SUMA-UN-DIA
003390         VARYING WKS-IXF FROM 1 BY 1 UNTIL WKS-IXF > 7.
003400
003410 1620-DECIDE-MUESTREO.
003420     MOVE 1 TO WKS-GRABA-SEMANA.
003430     IF WKS-NUM-JUEGOS-TODO > 100000
003440         IF WKS-SEMANA NOT = WKS-SEMANA-FIN
003450             DIVIDE WKS-CONTADOR-SEM BY 12
003460                 GIVING WKS-Q-TMP REMAINDER WKS-RESTO
003470             IF WKS-RESTO NOT = 0
003480                 MOVE 0 TO WKS-GRABA-SEMANA.
003490
003500*----------------------------------------------------------------
003510* 1640-CONSTRUYE-SEMANA:  FILTRA LOS JUEGOS CON FECHA <= WKS-
003520* SEMANA, ACUMULA JUGADORES DISTINTOS Y ARMA EL PARAMETRO DE
003530* RTGMLFIT (PONDERANDO CADA JUEGO CON RTGDECAY).
003540*----------------------------------------------------------------
003550 1640-CONSTRUYE-SEMANA.
003560     MOVE 0 TO WKS-PF-NUM-JUEGOS.
003570     MOVE 0 TO WKS-PF-NUM-JUG.
003580
003590     PERFORM 1650-EVALUA-JUEGO
003600         VARYING WKS-IXJT FROM 1 BY 1
003610         UNTIL WKS-IXJT > WKS-NUM-JUEGOS-TODO.
003620
003630 1650-EVALUA-JUEGO.
003640     IF WJT-FECHA (WKS-IXJT) NOT > WKS-SEMANA
003650         PERFORM 1652-AGREGA-AL-PARM.
003660
003670 1652-AGREGA-AL-PARM.
003680     ADD 1 TO WKS-PF-NUM-JUEGOS.
003690     SET WKS-IXPG TO WKS-PF-NUM-JUEGOS.
003700
003710     MOVE WKS-SEMANA           TO WKS-PD-FEC-REF.
003720     MOVE WJT-FECHA (WKS-IXJT) TO WKS-PD-FEC-JUEGO.
003730     CALL "RTGDECAY" USING WKS-PARM-DECAY.
003740     MOVE WKS-PD-PESO TO WKS-PF-PESO (WKS-IXPG).
003750
003760     PERFORM 1654-BUSCA-O-AGREGA-JUG.
003770
003780 1654-BUSCA-O-AGREGA-JUG.
003790     MOVE WJT-JUG-A (WKS-IXJT) TO WKS-ID-BUSCA.
003800     PERFORM 1656-RESUELVE-INDICE.
003810     SET WKS-PF-IDX-A (WKS-IXPG) TO WKS-IXJS.
003820     ADD 1 TO WJS-JUEGOS (WKS-IXJS).
003830
003840     MOVE WJT-JUG-B (WKS-IXJT) TO WKS-ID-BUSCA.
003850     PERFORM 1656-RESUELVE-INDICE.
003860     SET WKS-PF-IDX-B (WKS-IXPG) TO WKS-IXJS.
003870     ADD 1 TO WJS-JUEGOS (WKS-IXJS).
003880
003890     IF WJT-GANADOR (WKS-IXJT) = WJT-JUG-A (WKS-IXJT)
003900         MOVE WKS-PF-IDX-A (WKS-IXPG)
003910             TO WKS-PF-IDX-GAN (WKS-IXPG)
003920     ELSE
003930         MOVE WKS-PF-IDX-B (WKS-IXPG)
003940             TO WKS-PF-IDX-GAN (WKS-IXPG).
003950
003960*----------------------------------------------------------------
003970* 1656-RESUELVE-INDICE:  BUSQUEDA LINEAL DEL JUGADOR (WKS-ID-
003980* BUSCA) EN LA TABLA DE LA SEMANA; SI NO EXISTE, SE AGREGA AL
003990* FINAL. LA ENTRADA RESULTANTE QUEDA EN WKS-IXJS.
004000* ACT. 2001-08-14 CPA LRS-0139: LA TABLA SE RECONSTRUYE DESDE
004010* CERO CADA SEMANA (VER 1640), ASI QUE AQUI SOLO SE BUSCA ENTRE
004020* LAS ENTRADAS YA CARGADAS DE LA SEMANA EN CURSO.
004030*----------------------------------------------------------------
004040 1656-RESUELVE-INDICE.
004050     MOVE 0 TO WKS-ENCONTRADO.
004060
004070     PERFORM 1657-COMPARA-UNO
004080         VARYING WKS-IXJS FROM 1 BY 1
004090         UNTIL WKS-IXJS > WKS-PF-NUM-JUG.
004100
004110     IF WKS-ENCONTRADO = 1
004120         SET WKS-IXJS TO WKS-IXJS-FOUND
004130     ELSE
004140         PERFORM 1658-AGREGA-NUEVO-JUG.
004150
004160 1657-COMPARA-UNO.
004170     IF WJS-ID (WKS-IXJS) = WKS-ID-BUSCA
004180         MOVE 1 TO WKS-ENCONTRADO
004190         SET WKS-IXJS-FOUND TO WKS-IXJS.
004200
004210 1658-AGREGA-NUEVO-JUG.
004220     ADD 1 TO WKS-PF-NUM-JUG.
004230     SET WKS-IXJS TO WKS-PF-NUM-JUG.
004240     MOVE WKS-ID-BUSCA TO WJS-ID (WKS-IXJS).
004250     MOVE 0            TO WJS-JUEGOS (WKS-IXJS).
004260
004270*----------------------------------------------------------------
004280* 1660-AJUSTA-SEMANA:  LLAMA AL AJUSTE DE MAXIMA VEROSIMILITUD
004290* CON LOS JUEGOS Y JUGADORES DE LA SEMANA EN CURSO.
004300*----------------------------------------------------------------
004310 1660-AJUSTA-SEMANA.
004320     CALL "RTGMLFIT" USING WKS-PARM-FIT.
004330
004340*----------------------------------------------------------------
004350* 1680-LIBERA-SNAPSHOTS:  CLASIFICA Y MEZCLA LA CALIFICACION DE
004360* CADA JUGADOR DE LA SEMANA (RTGCONF) Y LIBERA SU REGISTRO AL
004370* ARCHIVO DE ORDENAMIENTO.
004380*----------------------------------------------------------------
004390 1680-LIBERA-SNAPSHOTS.
004400     PERFORM 1685-LIBERA-UNO
004410         VARYING WKS-IXJS FROM 1 BY 1
004420         UNTIL WKS-IXJS > WKS-PF-NUM-JUG.
004430
004440 1685-LIBERA-UNO.
004450     MOVE WJS-JUEGOS (WKS-IXJS)    TO WKS-PC-JUEGOS-JUGADOS.
004460     MOVE WKS-PF-CALIF (WKS-IXJS)  TO WKS-PC-CALIF-ML.
004470     CALL "RTGCONF" USING WKS-PARM-CONF.
004480
004490     MOVE SPACES TO REG-SNAP-S.
004500     MOVE WJS-ID (WKS-IXJS)        TO SNP-ID-JUGADOR-S.
004510     MOVE WKS-SEMANA                TO SNP-SEMANA-FIN-S.
004520     MOVE WKS-PC-CALIF-MEZCLADA     TO SNP-CALIFICACION-S.
004530     MOVE WKS-PC-JUEGOS-JUGADOS     TO SNP-JUEGOS-JUGADOS-S.
004540     MOVE WKS-PC-NIVEL-CONFIANZA    TO SNP-NIVEL-CONFIANZA-S.
004550     MOVE "V001"                    TO SNP-VERSION-CALC-S.
004560
004570     RELEASE REG-SNAP-S.
004580
004590 1900-FIN.
004600     CLOSE GAME-FILE.
004610
004620 1999-FIN-SECTION.
004630     EXIT.
004640
004650*----------------------------------------------------------------
004660* 2600-SUMA-UN-DIA:  AVANZA WKS-SEMANA UN DIA DE CALENDARIO Y
004670* ACTUALIZA WKS-DOW EN FORMA INCREMENTAL (EVITA RECALCULAR
004680* ZELLER CADA VEZ). ACT. 1999-01-11 RQ LRS-0118.
004690*----------------------------------------------------------------
004700 2600-SUMA-UN-DIA.
004710     ADD 1 TO WKS-F-DIA.
004720
004730     SET WKS-IXM TO WKS-F-MES.
004740     MOVE T-DIASMES (WKS-IXM) TO WKS-TOPE-DIA.
004750
004760     PERFORM 2620-ES-BISIESTO-SEM.
004770     IF WKS-F-MES = 2 AND WKS-ANO-CICLO = 0
004780         MOVE 29 TO WKS-TOPE-DIA.
004790
004800     IF WKS-F-DIA > WKS-TOPE-DIA
004810         MOVE 1 TO WKS-F-DIA
004820         ADD 1 TO WKS-F-MES
004830         IF WKS-F-MES > 12
004840             MOVE 1 TO WKS-F-MES
004850             ADD 1 TO WKS-F-ANO.
004860
004870     ADD 1 TO WKS-DOW.
004880     IF WKS-DOW > 6
004890         MOVE 0 TO WKS-DOW.
004900
004910*----------------------------------------------------------------
004920* 2620-ES-BISIESTO-SEM:  WKS-ANO-CICLO=0 SI WKS-F-ANO ES BISIESTO,
004930* 1 EN CASO CONTRARIO (MISMA PRUEBA DE TRES PASOS DE RTGDECAY).
004940*----------------------------------------------------------------
004950 2620-ES-BISIESTO-SEM.
004960     MOVE 1 TO WKS-ANO-CICLO.
004970     DIVIDE WKS-F-ANO BY 4 GIVING WKS-Q-TMP REMAINDER WKS-RESTO.
004980     IF WKS-RESTO = 0
004990         MOVE 0 TO WKS-ANO-CICLO
005000         DIVIDE WKS-F-ANO BY 100 GIVING WKS-Q-TMP
005010             REMAINDER WKS-RESTO
005020         IF WKS-RESTO = 0
005030             MOVE 1 TO WKS-ANO-CICLO
005040             DIVIDE WKS-F-ANO BY 400 GIVING WKS-Q-TMP
005050                 REMAINDER WKS-RESTO
005060             IF WKS-RESTO = 0
005070                 MOVE 0 TO WKS-ANO-CICLO.
