000010*================================================================
000020* COPYBOOK:    MATCHREC
000030* DESCRIPCION: LAYOUT DEL REGISTRO DE PARTIDO DE TORNEO
000040*              (ARCHIVO DE ENTRADA PARA MTC-PARS)
000050*----------------------------------------------------------------
000060* MANTENIMIENTO
000070* FECHA     AUTOR  TICKET   DESCRIPCION
000080* --------- -----  -------  --------------------------------
000090* 1991-03-04 RQ    LRS-0001 VERSION ORIGINAL DEL LAYOUT
000100* 1999-01-11 RQ    LRS-0118 AMPLIACION DEL SIGLO (Y2K)
000110*================================================================
000120 01  MATCH-REC.
000130     03  MTC-ID-PARTIDO          PIC 9(09).
000140     03  MTC-ID-TORNEO           PIC 9(09).
000150     03  MTC-DISCIPLINA          PIC X(20).
000160     03  MTC-ID-JUGADOR-A        PIC 9(07).
000170     03  MTC-ID-JUGADOR-B        PIC 9(07).
000180     03  MTC-MARCADOR-A          PIC 9(03).
000190     03  MTC-MARCADOR-B          PIC 9(03).
000200     03  MTC-FECHA-JUGADO        PIC 9(08).
000210     03  FILLER                  PIC X(14).
