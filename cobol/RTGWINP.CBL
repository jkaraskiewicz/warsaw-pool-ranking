000010*================================================================
000020* PROGRAMA:    RTGWINP
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SUBPROGRAMA ENLAZADO QUE ESTIMA LA PROBABILIDAD
000050*              DE QUE EL JUGADOR A LE GANE AL JUGADOR B, DADAS
000060*              SUS DOS CALIFICACIONES VIGENTES. LA ESCALA ES
000070*              TAL QUE 100 PUNTOS DE DIFERENCIA EQUIVALEN A
000080*              VENTAJA DE 2 A 1.
000090* NOTA:        P(A) = 1 / (1 + 2 ** ((RB-RA)/100)). SE CALCULA
000100*              POR DESCOMPOSICION COCIENTE/RESIDUO IGUAL QUE EN
000110*              RTGDECAY, SIN USAR FUNCION EXPONENCIAL GENERAL.
000120*================================================================
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    RTGWINP.
000150 AUTHOR.        R. QUIJANO.
000160 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000170 DATE-WRITTEN.  1994-02-18.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000200*----------------------------------------------------------------
000210* MANTENIMIENTO
000220* FECHA       AUTOR  TICKET   DESCRIPCION
000230* ----------- -----  -------  --------------------------------
000240* 1994-02-18  RQ     LRS-0042 VERSION ORIGINAL, LLAMADO DESDE LA
000250*                             CORRIDA DE CALIFICACION SEMANAL
000260*                             PARA UN AVISO DE DIAGNOSTICO.
000270* 1996-09-20  CPA    LRS-0083 SE REDONDEA LA DIFERENCIA A PUNTOS
000280*                             ENTEROS ANTES DE ELEVAR (BASTA
000290*                             PARA UN AVISO DE CONSOLA).
000300* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN
000310*                             LA CAMPANA DE SIGLO (Y2K).
000320* 2001-11-05  JLT    LRS-0142 SE CORRIGE SIGNO DE LA POTENCIA
000330*                             CUANDO B TIENE MAYOR CALIFICACION
000340*                             QUE A (QUEDABA INVERTIDO).
000350*================================================================
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430*---------------CONSTANTE: RAIZ CENTESIMA DE 2-------------------*
000440* 2 ** (1/100), APLICADA TANTAS VECES COMO RESIDUO DE PUNTOS.
000450 01  WKS-RAZON-100            PIC 9V9(08) COMP VALUE 1.00695555.
000460
000470*---------------CALIFICACIONES DE ENTRADA (VISTA ENTERA)--------*
000480 01  WKS-CALIF-A              PIC S9(04)V99 COMP.
000490 01  WKS-CALIF-A-ALT REDEFINES WKS-CALIF-A.
000500     03  WKS-CA-ENT           PIC S9(04).
000510     03  WKS-CA-DEC           PIC 99.
000520
000530 01  WKS-CALIF-B              PIC S9(04)V99 COMP.
000540 01  WKS-CALIF-B-ALT REDEFINES WKS-CALIF-B.
000550     03  WKS-CB-ENT           PIC S9(04).
000560     03  WKS-CB-DEC           PIC 99.
000570
000580*---------------VARIABLES DE TRABAJO-----------------------------*
000590 77  WKS-DIF                  PIC S9(05) COMP.
000600 77  WKS-DIF-ABS              PIC 9(05) COMP.
000610 77  WKS-SIGNO                PIC S9 COMP.
000620 77  WKS-Q                    PIC 9(03) COMP.
000630 77  WKS-R                    PIC 9(03) COMP.
000640 77  WKS-I                    PIC 9(03) COMP.
000650 01  WKS-POT                  PIC 9(06)V9(08) COMP.
000660 01  WKS-POT-ALT REDEFINES WKS-POT.
000670     03  WKS-POT-ENT          PIC 9(06).
000680     03  WKS-POT-FRAC         PIC 9(08).
000690
000700 LINKAGE SECTION.
000710 01  LKS-PARM-WINP.
000720     03  LKS-CALIF-A          PIC S9(04)V99.
000730     03  LKS-CALIF-B          PIC S9(04)V99.
000740     03  LKS-PROB-A           PIC 9V9999.
000750
000760 PROCEDURE DIVISION USING LKS-PARM-WINP.
000770 INICIO.
000780     PERFORM 1000-INICIO.
000790     PERFORM 2000-PROCESO.
000800     EXIT PROGRAM.
000810
000820 1000-INICIO.
000830     MOVE LKS-CALIF-A TO WKS-CALIF-A.
000840     MOVE LKS-CALIF-B TO WKS-CALIF-B.
000850
000860*----------------------------------------------------------------
000870* 2000-PROCESO:  DIF = RB - RA, REDONDEADA A PUNTO ENTERO.
000880* ACT. 1996-09-20 CPA LRS-0083.
000890* ACT. 2001-11-05 JLT LRS-0142: SIGNO DE LA POTENCIA CORREGIDO.
000900*----------------------------------------------------------------
000910 2000-PROCESO.
000920     COMPUTE WKS-DIF ROUNDED = WKS-CALIF-B - WKS-CALIF-A.
000930
000940     IF WKS-DIF < 0
000950         COMPUTE WKS-DIF-ABS = 0 - WKS-DIF
000960         MOVE -1 TO WKS-SIGNO
000970     ELSE
000980         MOVE WKS-DIF TO WKS-DIF-ABS
000990         MOVE 1 TO WKS-SIGNO.
001000
001010     DIVIDE WKS-DIF-ABS BY 100 GIVING WKS-Q REMAINDER WKS-R.
001020
001030     PERFORM 2200-ELEVA-POTENCIA.
001040
001050     COMPUTE LKS-PROB-A ROUNDED = 1 / (1 + WKS-POT).
001060
001070*----------------------------------------------------------------
001080* 2200-ELEVA-POTENCIA:  WKS-POT = 2**Q * RAZON-100**R, LUEGO SE
001090* INVIERTE SI LA DIFERENCIA ORIGINAL ERA NEGATIVA.
001100*----------------------------------------------------------------
001110 2200-ELEVA-POTENCIA.
001120     MOVE 1 TO WKS-POT.
001130
001140     PERFORM 2220-DUPLICA-POT
001150         VARYING WKS-I FROM 1 BY 1
001160         UNTIL WKS-I > WKS-Q.
001170
001180     PERFORM 2240-APLICA-RAZON
001190         VARYING WKS-I FROM 1 BY 1
001200         UNTIL WKS-I > WKS-R.
001210*    DISPLAY "RTGWINP POT=" WKS-POT-ENT "." WKS-POT-FRAC.
001220
001230     IF WKS-SIGNO = -1
001240         COMPUTE WKS-POT ROUNDED = 1 / WKS-POT.
001250
001260 2220-DUPLICA-POT.
001270     COMPUTE WKS-POT ROUNDED = WKS-POT * 2.
001280
001290 2240-APLICA-RAZON.
001300     COMPUTE WKS-POT ROUNDED = WKS-POT * WKS-RAZON-100.
