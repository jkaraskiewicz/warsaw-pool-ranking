000010*================================================================
000020* PROGRAMA:    RANKRPT
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: PROGRAMA PRINCIPAL QUE IMPRIME EL REPORTE DE
000050*              CLASIFICACION DE JUGADORES. ORDENA RATING-FILE
000060*              DESCENDENTE POR CALIFICACION, APLICA EL CORTE DE
000070*              ELEGIBILIDAD DE 10 JUEGOS, ASIGNA EL LUGAR (RANK),
000080*              CALCULA EL PORCENTAJE DE JUEGOS GANADOS Y EL
000090*              CAMBIO/TENDENCIA RECIENTES A PARTIR DE LOS
000100*              HISTORICOS SEMANALES DE SNAPSHOT-FILE, Y RESUELVE
000110*              EL NOMBRE DE CADA JUGADOR LLAMANDO A PLYLOOKP.
000120*================================================================
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    RANKRPT.
000150 AUTHOR.        R. QUIJANO.
000160 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000170 DATE-WRITTEN.  1994-04-25.
000180 DATE-COMPILED.
000190 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000200*----------------------------------------------------------------
000210* MANTENIMIENTO
000220* FECHA       AUTOR  TICKET   DESCRIPCION
000230* ----------- -----  -------  --------------------------------
000240* 1994-04-25  RQ     LRS-0050 VERSION ORIGINAL. ORDENA RATING-FILE
000250*                             DESCENDENTE Y LO IMPRIME CON CORTE
000260*                             DE 10 JUEGOS, SIN CAMBIO NI
000270*                             TENDENCIA (AUN NO EXISTIA EL
000280*                             SNAPSHOT-FILE).
000290* 1996-02-15  MVH    LRS-0075 SE AGREGAN LAS COLUMNAS DE CAMBIO
000300*                             RECIENTE Y TENDENCIA DE 4 SEMANAS,
000310*                             LEYENDO SNAPSHOT-FILE A MEMORIA.
000320* 1996-11-02  JLT    LRS-0087 SE CORRIGE EMPATE DE CALIFICACION:
000330*                             SE AGREGA LLAVE SECUNDARIA DE
000340*                             SECUENCIA DE LECTURA PARA QUE LOS
000350*                             EMPATADOS CONSERVEN EL ORDEN DE
000360*                             ENTRADA (EL SORT LOS REVOLVIA).
000370* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN
000380*                             LA CAMPANA DE SIGLO (Y2K).
000390* 2003-10-07  DAS    LRS-0159 TABLA DE SNAPSHOTS AMPLIADA A 5000
000400*                             ENTRADAS PARA CUADRAR CON EL TAMANO
000410*                             DE CATALOGO DE JUGADORES DE PLYLOOKP.
000420*================================================================
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT RATING-FILE   ASSIGN TO RATEFIL
000510         ORGANIZATION IS LINE SEQUENTIAL.
000520     SELECT SNAPSHOT-FILE ASSIGN TO SNAPFIL
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT REPORT-FILE   ASSIGN TO RPTFIL
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT SOR-TEM        ASSIGN TO SORT.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  RATING-FILE.
000610     COPY RATEREC.
000620
000630 FD  SNAPSHOT-FILE.
000640     COPY SNAPREC.
000650
000660 FD  REPORT-FILE.
000670 01  LINEA                     PIC X(132).
000680
000690 SD  SOR-TEM.
000700 01  SOR-REC-S.
000710     03  SOR-ID-JUGADOR-S      PIC 9(07).
000720     03  SOR-CALIFICACION-S    PIC S9(04)V99.
000730     03  SOR-JUEGOS-JUGADOS-S  PIC 9(05).
000740     03  SOR-TOTAL-GANADOS-S   PIC 9(05).
000750     03  SOR-TOTAL-PERDIDOS-S  PIC 9(05).
000760     03  SOR-NIVEL-CONFIANZA-S PIC X(12).
000770     03  SOR-SEQ-S             PIC 9(05) COMP.
000780
000790 WORKING-STORAGE SECTION.
000800*---------------FECHA DE CORRIDA (VISTA PARTIDA)------------------*
000810 01  WKS-FECHA-PROC            PIC 9(08).
000820 01  WKS-FECHA-PROC-SPL REDEFINES WKS-FECHA-PROC.
000830     03  WKS-FP-ANO            PIC 9(04).
000840     03  WKS-FP-MES            PIC 9(02).
000850     03  WKS-FP-DIA            PIC 9(02).
000860
000870*---------------TABLA DE SNAPSHOTS EN MEMORIA----------------------*
000880 01  WKS-TAB-SNAP-DAT.
000890     03  WTS-ENTRADA OCCURS 5000 TIMES INDEXED BY WKS-IXS.
000900         05  WTS-ID            PIC 9(07).
000910         05  WTS-SEMANA        PIC 9(08).
000920         05  WTS-CALIF         PIC S9(04)V99.
000930     03  FILLER                PIC X(01).
000940
000950*---------------CONTADORES DE CONTROL (VISTA BULTO)----------------*
000960* MISMA IDEA DE WKS-CONTROL-ALT DE RTGMLFIT: AGRUPA LOS
000970* CONTADORES PARA PODER INICIALIZARLOS Y DESPLEGARLOS JUNTOS.
000980 01  WKS-CONTROL-TOT.
000990     03  WKS-CT-NUM-SNAP       PIC 9(05) COMP.
001000     03  WKS-CT-RANQUEADOS     PIC 9(05) COMP.
001010     03  WKS-CT-NO-RANQUEADOS  PIC 9(05) COMP.
001020     03  WKS-CT-TOTAL-JUEGOS   PIC 9(05) COMP.
001030     03  FILLER                PIC X(01).
001040
001050 01  WKS-CONTROL-TOT-ALT REDEFINES WKS-CONTROL-TOT.
001060     03  WKS-CT-ELEM OCCURS 4 TIMES INDEXED BY WKS-IXCT
001070                              PIC 9(05) COMP.
001080
001090*---------------VARIABLES DE TRABAJO-------------------------------*
001100 77  WKS-FIN-RATE              PIC 9 COMP.
001110 77  WKS-FIN-SNAP              PIC 9 COMP.
001120 77  WKS-FIN-SOR               PIC 9 COMP.
001130 77  WKS-SEQ-LECTURA           PIC 9(05) COMP.
001140 77  WKS-RANK                  PIC 9(05) COMP.
001150 77  WKS-CONT-LIN              PIC 9(03) COMP.
001160 77  WKS-NUM-PAGINA            PIC 9(03) COMP.
001170 77  WKS-SUMA-GJ               PIC 9(07) COMP.
001180
001190*---------------BUSQUEDA DE TENDENCIA EN WKS-TAB-SNAP--------------*
001200 77  WKS-ID-BUSCA              PIC 9(07) COMP.
001210 77  WKS-LIMITE-SEMANA         PIC 9(08).
001220 77  WKS-SNP-ENCONTRADO        PIC 9 COMP.
001230 77  WKS-SNP-SEMANA-HALLADA    PIC 9(08).
001240 77  WKS-SNP-CALIF-HALLADA     PIC S9(04)V99.
001250 77  WKS-VENTANA-CONT          PIC 9 COMP.
001260
001270*---------------VENTANA DE LAS 4 SEMANAS MAS RECIENTES-------------*
001280 01  WKS-VENTANA-SEM.
001290     03  WV-SEMANA OCCURS 4 TIMES INDEXED BY WKS-IXV
001300                              PIC 9(08).
001310     03  FILLER                PIC X(01).
001320
001330 01  WKS-VENTANA-CAL.
001340     03  WV-CALIF OCCURS 4 TIMES INDEXED BY WKS-IXV2
001350                              PIC S9(04)V99.
001360     03  FILLER                PIC X(01).
001370
001380*---------------CAMPOS DE SALIDA CALCULADOS (VISTA DEBUG)----------*
001390* VISTA USADA SOLO EN EL DISPLAY DE DIAGNOSTICO COMENTADO ABAJO.
001400 01  WKS-PORCENTAJE             PIC 9V9(04) COMP.
001410 01  WKS-PORCENTAJE-ALT REDEFINES WKS-PORCENTAJE.
001420     03  WKS-PC-ENT             PIC 9.
001430     03  WKS-PC-FRAC            PIC 9(04).
001440
001450 77  WKS-CAMBIO-RECIENTE        PIC S9(04)V9 COMP.
001460 77  WKS-CAMBIO-TENDENCIA       PIC S9(04)V9 COMP.
001470 77  WKS-WINPCT                PIC 9(03)V9 COMP.
001480
001490 01  WKS-PARM-LOOKUP.
001500     03  WKS-PL-ID-JUGADOR      PIC 9(07).
001510     03  WKS-PL-NOMBRE          PIC X(30).
001520     03  WKS-PL-ENCONTRADO      PIC 9.
001530     03  FILLER                 PIC X(01).
001540
001550*------VARIABLES-DE-REPORTE-----------*
001560 01  WKS-ENCA.
001570     03  FILLER                PIC X(40) VALUE SPACES.
001580     03  FILLER                PIC X(21)
001590             VALUE "POOL LEAGUE RANKINGS".
001600
001610 01  WKS-ENCB.
001620     03  FILLER                PIC X(16)
001630             VALUE "RUN DATE:       ".
001640     03  WKS-EB-ANO             PIC 9(04).
001650     03  FILLER                PIC X VALUE "-".
001660     03  WKS-EB-MES             PIC 9(02).
001670     03  FILLER                PIC X VALUE "-".
001680     03  WKS-EB-DIA             PIC 9(02).
001690     03  FILLER                PIC X(88) VALUE SPACES.
001700     03  FILLER                PIC X(05) VALUE "PAGE ".
001710     03  WKS-EB-NUM-PAGINA      PIC ZZ9.
001720
001730 01  WKS-ENCC.
001740     03  FILLER                PIC X(05) VALUE "RANK ".
001750     03  FILLER                PIC X(10) VALUE "PLAYER-ID ".
001760     03  FILLER                PIC X(31) VALUE "NAME                          ".
001770     03  FILLER                PIC X(08) VALUE "RATING  ".
001780     03  FILLER                PIC X(13) VALUE "CONF        ".
001790     03  FILLER                PIC X(07) VALUE "GAMES  ".
001800     03  FILLER                PIC X(06) VALUE "WINS  ".
001810     03  FILLER                PIC X(08) VALUE "LOSSES  ".
001820     03  FILLER                PIC X(07) VALUE "WIN%   ".
001830     03  FILLER                PIC X(08) VALUE "CHANGE  ".
001840     03  FILLER                PIC X(09) VALUE "TREND".
001850
001860 01  WKS-DET1.
001870     03  WKS-D-RANK             PIC ZZZ9.
001880     03  FILLER                 PIC X(01) VALUE SPACES.
001890     03  WKS-D-ID                PIC 9(07).
001900     03  FILLER                 PIC X(03) VALUE SPACES.
001910     03  WKS-D-NOMBRE            PIC X(30).
001920     03  FILLER                 PIC X(01) VALUE SPACES.
001930     03  WKS-D-RATING            PIC ZZZ9.99.
001940     03  FILLER                 PIC X(02) VALUE SPACES.
001950     03  WKS-D-CONF              PIC X(12).
001960     03  FILLER                 PIC X(01) VALUE SPACES.
001970     03  WKS-D-GAMES             PIC ZZZZ9.
001980     03  FILLER                 PIC X(02) VALUE SPACES.
001990     03  WKS-D-WINS              PIC ZZZZ9.
002000     03  FILLER                 PIC X(02) VALUE SPACES.
002010     03  WKS-D-LOSSES            PIC ZZZZ9.
002020     03  FILLER                 PIC X(02) VALUE SPACES.
002030     03  WKS-D-WINPCT            PIC ZZ9.9.
002040     03  FILLER                 PIC X(02) VALUE SPACES.
002050     03  WKS-D-CAMBIO            PIC +ZZ9.9.
002060     03  FILLER                 PIC X(02) VALUE SPACES.
002070     03  WKS-D-TENDENCIA         PIC X(09).
002080
002090 01  WKS-TOT1.
002100     03  FILLER                PIC X(28) VALUE SPACES.
002110     03  FILLER                PIC X(24) VALUE "TOTAL RANKED PLAYERS:   ".
002120     03  WKS-T-RANQUEADOS       PIC ZZZZ9.
002130
002140 01  WKS-TOT2.
002150     03  FILLER                PIC X(28) VALUE SPACES.
002160     03  FILLER                PIC X(24) VALUE "TOTAL UNRANKED PLAYERS: ".
002170     03  WKS-T-NO-RANQUEADOS    PIC ZZZZ9.
002180
002190 01  WKS-TOT3.
002200     03  FILLER                PIC X(28) VALUE SPACES.
002210     03  FILLER                PIC X(24) VALUE "TOTAL GAMES IN INPUT:   ".
002220     03  WKS-T-TOTAL-JUEGOS     PIC ZZZZZZ9.
002230
002240 PROCEDURE DIVISION.
002250 PRINCIPAL SECTION.
002260 INICIO.
002270     PERFORM 1000-INICIO.
002280     SORT SOR-TEM
002290         DESCENDING KEY SOR-CALIFICACION-S
002300         ASCENDING  KEY SOR-SEQ-S
002310         INPUT PROCEDURE 2000-ORDENA-ARCHIVO
002320         OUTPUT PROCEDURE 3000-GENERA-REPORTE.
002330     STOP RUN.
002340
002350*----------------------------------------------------------------
002360* 1000-INICIO:  FECHA DE CORRIDA Y CARGA DE SNAPSHOT-FILE A
002370* MEMORIA (SE NECESITA COMPLETA PARA RESOLVER EL CAMBIO RECIENTE
002380* Y LA TENDENCIA DE CADA JUGADOR ANTES DE IMPRIMIR SU RENGLON).
002390* ACT. 1996-02-15 MVH LRS-0075.
002400*----------------------------------------------------------------
002410 1000-INICIO.
002420     ACCEPT WKS-FECHA-PROC FROM DATE YYYYMMDD.
002430     MOVE 0 TO WKS-CT-NUM-SNAP.
002440     MOVE 0 TO WKS-NUM-PAGINA.
002450
002460     OPEN INPUT SNAPSHOT-FILE.
002470     MOVE 0 TO WKS-FIN-SNAP.
002480     READ SNAPSHOT-FILE
002490         AT END MOVE 1 TO WKS-FIN-SNAP.
002500     PERFORM 1100-CARGA-SNAP UNTIL WKS-FIN-SNAP = 1.
002510     CLOSE SNAPSHOT-FILE.
002520
002530 1100-CARGA-SNAP.
002540     ADD 1 TO WKS-CT-NUM-SNAP.
002550     SET WKS-IXS TO WKS-CT-NUM-SNAP.
002560     MOVE SNP-ID-JUGADOR     TO WTS-ID (WKS-IXS).
002570     MOVE SNP-SEMANA-FIN     TO WTS-SEMANA (WKS-IXS).
002580     MOVE SNP-CALIFICACION   TO WTS-CALIF (WKS-IXS).
002590     READ SNAPSHOT-FILE
002600         AT END MOVE 1 TO WKS-FIN-SNAP.
002610
002620*----------------------------------------------------------------
002630* 2000-ORDENA-ARCHIVO SECTION:  PROCEDIMIENTO DE ENTRADA DEL SORT.
002640* LEE RATING-FILE COMPLETO, ACUMULA TOTALES DE JUEGOS Y DE
002650* JUGADORES NO RANQUEADOS, Y ENTREGA AL SORT SOLO LOS QUE CUMPLEN
002660* EL CORTE DE ELEGIBILIDAD (10 JUEGOS O MAS).
002670* ACT. 1996-11-02 JLT LRS-0087 (LLAVE DE SECUENCIA).
002680*----------------------------------------------------------------
002690 2000-ORDENA-ARCHIVO SECTION.
002700 INICIO-ORDENA.
002710     PERFORM 2100-INICIO.
002720     PERFORM 2500-PROCESO UNTIL WKS-FIN-RATE = 1.
002730     PERFORM 2700-FIN.
002740     GO TO 2800-FIN-SECTION.
002750
002760 2100-INICIO.
002770     MOVE 0 TO WKS-CT-RANQUEADOS.
002780     MOVE 0 TO WKS-CT-NO-RANQUEADOS.
002790     MOVE 0 TO WKS-CT-TOTAL-JUEGOS.
002800     MOVE 0 TO WKS-SEQ-LECTURA.
002810     MOVE 0 TO WKS-SUMA-GJ.
002820
002830     OPEN INPUT RATING-FILE.
002840     MOVE 0 TO WKS-FIN-RATE.
002850     READ RATING-FILE
002860         AT END MOVE 1 TO WKS-FIN-RATE.
002870
002880 2500-PROCESO.
002890     ADD 1 TO WKS-SEQ-LECTURA.
002900     ADD RTG-JUEGOS-JUGADOS TO WKS-SUMA-GJ.
002910
002920     IF RTG-JUEGOS-JUGADOS >= 10
002930         ADD 1 TO WKS-CT-RANQUEADOS
002940         MOVE RTG-ID-JUGADOR        TO SOR-ID-JUGADOR-S
002950         MOVE RTG-CALIFICACION      TO SOR-CALIFICACION-S
002960         MOVE RTG-JUEGOS-JUGADOS    TO SOR-JUEGOS-JUGADOS-S
002970         MOVE RTG-TOTAL-GANADOS     TO SOR-TOTAL-GANADOS-S
002980         MOVE RTG-TOTAL-PERDIDOS    TO SOR-TOTAL-PERDIDOS-S
002990         MOVE RTG-NIVEL-CONFIANZA   TO SOR-NIVEL-CONFIANZA-S
003000         MOVE WKS-SEQ-LECTURA       TO SOR-SEQ-S
003010         RELEASE SOR-REC-S
003020     ELSE
003030         ADD 1 TO WKS-CT-NO-RANQUEADOS.
003040
003050     READ RATING-FILE
003060         AT END MOVE 1 TO WKS-FIN-RATE.
003070
003080 2700-FIN.
003090*    CADA JUEGO PARTICIPA DOS JUGADORES, UNO POR LADO; SE DIVIDE
003100*    ENTRE DOS PARA OBTENER EL TOTAL DE JUEGOS DISTINTOS.
003110     DIVIDE WKS-SUMA-GJ BY 2 GIVING WKS-CT-TOTAL-JUEGOS.
003120     CLOSE RATING-FILE.
003130
003140 2800-FIN-SECTION.
003150     EXIT.
003160
003170*----------------------------------------------------------------
003180* 3000-GENERA-REPORTE SECTION:  PROCEDIMIENTO DE SALIDA DEL SORT.
003190* ASIGNA EL LUGAR, RESUELVE EL NOMBRE POR PLYLOOKP, CALCULA
003200* PORCENTAJE DE JUEGOS GANADOS Y CAMBIO/TENDENCIA RECIENTES, E
003210* IMPRIME EL RENGLON.
003220*----------------------------------------------------------------
003230 3000-GENERA-REPORTE SECTION.
003240 INICIO-REPORTE.
003250     PERFORM 3200-INICIO.
003260     PERFORM 3500-PROCESO UNTIL WKS-FIN-SOR = 1.
003270     PERFORM 3700-FIN.
003280     GO TO 3800-FIN-SECTION.
003290
003300 3200-INICIO.
003310     MOVE 0 TO WKS-RANK.
003320     OPEN OUTPUT REPORT-FILE.
003330     RETURN SOR-TEM
003340         AT END MOVE 1 TO WKS-FIN-SOR.
003350     IF WKS-FIN-SOR NOT = 1
003360         PERFORM 3220-GENERA-ENCABEZADO.
003370
003380 3220-GENERA-ENCABEZADO.
003390     ADD 1 TO WKS-NUM-PAGINA.
003400     MOVE SPACES                TO LINEA.
003410     MOVE WKS-ENCA               TO LINEA.
003420     WRITE LINEA AFTER PAGE.
003430
003440     MOVE WKS-FP-ANO              TO WKS-EB-ANO.
003450     MOVE WKS-FP-MES              TO WKS-EB-MES.
003460     MOVE WKS-FP-DIA              TO WKS-EB-DIA.
003470     MOVE WKS-NUM-PAGINA           TO WKS-EB-NUM-PAGINA.
003480     MOVE WKS-ENCB                TO LINEA.
003490     WRITE LINEA AFTER 2.
003500
003510     MOVE WKS-ENCC                TO LINEA.
003520     WRITE LINEA AFTER 2.
003530     MOVE 4                       TO WKS-CONT-LIN.
003540
003550 3500-PROCESO.
003560     ADD 1 TO WKS-RANK.
003570
003580     IF WKS-CONT-LIN > 55
003590         PERFORM 3220-GENERA-ENCABEZADO.
003600
003610     MOVE SOR-ID-JUGADOR-S         TO WKS-PL-ID-JUGADOR.
003620     CALL "PLYLOOKP" USING WKS-PARM-LOOKUP.
003630     IF WKS-PL-ENCONTRADO = 1
003640         MOVE WKS-PL-NOMBRE        TO WKS-D-NOMBRE
003650     ELSE
003660         MOVE "(DESCONOCIDO)    " TO WKS-D-NOMBRE.
003670
003680     MOVE WKS-RANK                 TO WKS-D-RANK.
003690     MOVE SOR-ID-JUGADOR-S          TO WKS-D-ID.
003700     MOVE SOR-CALIFICACION-S        TO WKS-D-RATING.
003710     MOVE SOR-NIVEL-CONFIANZA-S     TO WKS-D-CONF.
003720     MOVE SOR-JUEGOS-JUGADOS-S      TO WKS-D-GAMES.
003730     MOVE SOR-TOTAL-GANADOS-S       TO WKS-D-WINS.
003740     MOVE SOR-TOTAL-PERDIDOS-S      TO WKS-D-LOSSES.
003750
003760     PERFORM 3600-CALCULA-WINPCT.
003770     PERFORM 3650-CALCULA-CAMBIO-TENDENCIA.
003780
003790     MOVE WKS-DET1                  TO LINEA.
003800     WRITE LINEA AFTER 1.
003810     ADD 1 TO WKS-CONT-LIN.
003820
003830     RETURN SOR-TEM
003840         AT END MOVE 1 TO WKS-FIN-SOR.
003850
003860*----------------------------------------------------------------
003870* 3600-CALCULA-WINPCT:  PORCENTAJE DE JUEGOS GANADOS, REDONDEADO
003880* A 1 DECIMAL; 0.0 SI NO HAY JUEGOS GANADOS NI PERDIDOS.
003890*----------------------------------------------------------------
003900 3600-CALCULA-WINPCT.
003910     IF SOR-TOTAL-GANADOS-S = 0 AND SOR-TOTAL-PERDIDOS-S = 0
003920         MOVE 0 TO WKS-WINPCT
003930     ELSE
003940         COMPUTE WKS-WINPCT ROUNDED =
003950             (SOR-TOTAL-GANADOS-S / SOR-JUEGOS-JUGADOS-S) * 100.
003960     MOVE WKS-WINPCT TO WKS-D-WINPCT.
003970
003980*----------------------------------------------------------------
003990* 3650-CALCULA-CAMBIO-TENDENCIA:  BUSCA EN LA TABLA DE SNAPSHOTS
004000* LAS HASTA 4 SEMANAS MAS RECIENTES DE ESTE JUGADOR (CADA BUSQUEDA
004010* PIDE LA SEMANA MAS RECIENTE ANTERIOR AL LIMITE DE LA BUSQUEDA
004020* ANTERIOR), CALCULA EL CAMBIO RECIENTE (SEMANA 1 MENOS SEMANA 2)
004030* Y LA TENDENCIA (SEMANA 1 MENOS LA SEMANA MAS ANTIGUA DE LA
004040* VENTANA HALLADA).
004050* ACT. 1996-02-15 MVH LRS-0075.
004060*----------------------------------------------------------------
004070 3650-CALCULA-CAMBIO-TENDENCIA.
004080     MOVE SOR-ID-JUGADOR-S TO WKS-ID-BUSCA.
004090     MOVE 0 TO WKS-VENTANA-CONT.
004100     MOVE 99999999 TO WKS-LIMITE-SEMANA.
004110
004120     PERFORM 3665-UNA-SEMANA-VENTANA 4 TIMES.
004130
004140     IF WKS-VENTANA-CONT < 2
004150         MOVE SPACES TO WKS-D-CAMBIO
004160         MOVE "STABLE   "  TO WKS-D-TENDENCIA
004170     ELSE
004180         COMPUTE WKS-CAMBIO-RECIENTE ROUNDED =
004190             WV-CALIF (1) - WV-CALIF (2)
004200         MOVE WKS-CAMBIO-RECIENTE TO WKS-D-CAMBIO
004210
004220         COMPUTE WKS-CAMBIO-TENDENCIA ROUNDED =
004230             WV-CALIF (1) - WV-CALIF (WKS-VENTANA-CONT)
004240         IF WKS-CAMBIO-TENDENCIA > 10
004250             MOVE "IMPROVING" TO WKS-D-TENDENCIA
004260         ELSE
004270             IF WKS-CAMBIO-TENDENCIA < -10
004280                 MOVE "DECLINING" TO WKS-D-TENDENCIA
004290             ELSE
004300                 MOVE "STABLE   "  TO WKS-D-TENDENCIA.
004310
004320*    DISPLAY "RANKRPT WINPCT ENT/FRAC: " WKS-PC-ENT "." WKS-PC-FRAC.
004330
004340*----------------------------------------------------------------
004350* 3665-UNA-SEMANA-VENTANA:  UNA ITERACION DE LA BUSQUEDA DE LA
004360* VENTANA DE HASTA 4 SEMANAS; ACUMULA EL RESULTADO EN LA TABLA
004370* WKS-VENTANA-SEM/WKS-VENTANA-CAL SI SE HALLO UNA SEMANA MAS.
004380*----------------------------------------------------------------
004390 3665-UNA-SEMANA-VENTANA.
004400     PERFORM 3660-BUSCA-SEMANA-ANTERIOR.
004410     IF WKS-SNP-ENCONTRADO = 1
004420         ADD 1 TO WKS-VENTANA-CONT
004430         SET WKS-IXV  TO WKS-VENTANA-CONT
004440         SET WKS-IXV2 TO WKS-VENTANA-CONT
004450         MOVE WKS-SNP-SEMANA-HALLADA TO WV-SEMANA (WKS-IXV)
004460         MOVE WKS-SNP-CALIF-HALLADA  TO WV-CALIF (WKS-IXV2)
004470         MOVE WKS-SNP-SEMANA-HALLADA TO WKS-LIMITE-SEMANA.
004480
004490*----------------------------------------------------------------
004500* 3660-BUSCA-SEMANA-ANTERIOR:  RECORRIDO LINEAL DE LA TABLA DE
004510* SNAPSHOTS BUSCANDO, PARA EL JUGADOR DE WKS-ID-BUSCA, LA SEMANA
004520* MAS RECIENTE QUE SEA ESTRICTAMENTE MENOR AL LIMITE ACTUAL.
004530*----------------------------------------------------------------
004540 3660-BUSCA-SEMANA-ANTERIOR.
004550     MOVE 0 TO WKS-SNP-ENCONTRADO.
004560     MOVE 0 TO WKS-SNP-SEMANA-HALLADA.
004570     PERFORM 3680-COMPARA-UNO
004580         VARYING WKS-IXS FROM 1 BY 1
004590         UNTIL WKS-IXS > WKS-CT-NUM-SNAP.
004600
004610 3680-COMPARA-UNO.
004620     IF WTS-ID (WKS-IXS) = WKS-ID-BUSCA
004630         AND WTS-SEMANA (WKS-IXS) < WKS-LIMITE-SEMANA
004640         AND WTS-SEMANA (WKS-IXS) > WKS-SNP-SEMANA-HALLADA
004650             MOVE 1 TO WKS-SNP-ENCONTRADO
004660             MOVE WTS-SEMANA (WKS-IXS) TO WKS-SNP-SEMANA-HALLADA
004670             MOVE WTS-CALIF (WKS-IXS)  TO WKS-SNP-CALIF-HALLADA.
004680
004690 3700-FIN.
004700     IF WKS-NUM-PAGINA = 0
004710         PERFORM 3220-GENERA-ENCABEZADO.
004720
004730     MOVE WKS-CT-RANQUEADOS        TO WKS-T-RANQUEADOS.
004740     MOVE WKS-TOT1                 TO LINEA.
004750     WRITE LINEA AFTER 2.
004760
004770     MOVE WKS-CT-NO-RANQUEADOS     TO WKS-T-NO-RANQUEADOS.
004780     MOVE WKS-TOT2                 TO LINEA.
004790     WRITE LINEA AFTER 1.
004800
004810     MOVE WKS-CT-TOTAL-JUEGOS      TO WKS-T-TOTAL-JUEGOS.
004820     MOVE WKS-TOT3                 TO LINEA.
004830     WRITE LINEA AFTER 1.
004840
004850     CLOSE REPORT-FILE.
004860
004870 3800-FIN-SECTION.
004880     EXIT.
