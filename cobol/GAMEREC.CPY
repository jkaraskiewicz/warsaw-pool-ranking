000010*================================================================
000020* COPYBOOK:    GAMEREC
000030* DESCRIPCION: LAYOUT DEL REGISTRO DE JUEGO INDIVIDUAL
000040*              (SALIDA DE MTC-PARS; ENTRADA DE WEK-SIM Y WEK-UPD)
000050*----------------------------------------------------------------
000060* MANTENIMIENTO
000070* FECHA     AUTOR  TICKET   DESCRIPCION
000080* --------- -----  -------  --------------------------------
000090* 1991-03-04 RQ    LRS-0001 VERSION ORIGINAL DEL LAYOUT
000100* 1999-01-11 RQ    LRS-0118 AMPLIACION DEL SIGLO (Y2K)
000110*================================================================
000120 01  GAME-REC.
000130     03  GAM-ID-PARTIDO          PIC 9(09).
000140     03  GAM-ID-TORNEO           PIC 9(09).
000150     03  GAM-ID-JUGADOR-A        PIC 9(07).
000160     03  GAM-ID-JUGADOR-B        PIC 9(07).
000170     03  GAM-ID-GANADOR          PIC 9(07).
000180     03  GAM-FECHA-JUGADO        PIC 9(08).
000190     03  FILLER                  PIC X(13).
