000010*================================================================
000020* PROGRAMA:    RTGCONF
000030* SISTEMA:     SISTEMA DE CALIFICACIONES DE LIGA DE BILLAR (SCLB)
000040* DESCRIPCION: SUBPROGRAMA ENLAZADO QUE CLASIFICA EL NIVEL DE
000050*              CONFIANZA DE UN JUGADOR SEGUN SUS JUEGOS JUGADOS
000060*              Y MEZCLA LA CALIFICACION DE MAXIMA VEROSIMILITUD
000070*              CON LA CALIFICACION BASE DE 500 PARA JUGADORES
000080*              CON MENOS DE 100 JUEGOS.
000090*================================================================
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RTGCONF.
000120 AUTHOR.        R. QUIJANO.
000130 INSTALLATION.  LIGA MUNICIPAL DE BILLAR - DEPTO. DE SISTEMAS.
000140 DATE-WRITTEN.  1994-03-09.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPTO DE LIGA.
000170*----------------------------------------------------------------
000180* MANTENIMIENTO
000190* FECHA       AUTOR  TICKET   DESCRIPCION
000200* ----------- -----  -------  --------------------------------
000210* 1994-03-09  RQ     LRS-0046 VERSION ORIGINAL. CUATRO NIVELES
000220*                             DE CONFIANZA Y MEZCLA LINEAL CON
000230*                             LA BASE DE 500 BAJO 100 JUEGOS.
000240* 1995-02-14  MVH    LRS-0058 SE AGREGA BANDERA RTG-RANQUEADO
000250*                             (10 JUEGOS O MAS) PARA USO DE
000260*                             RNK-RPT.
000270* 1999-01-11  RQ     LRS-0118 SIN CAMBIO FUNCIONAL; REVISADO EN
000280*                             LA CAMPANA DE SIGLO (Y2K) POR NO
000290*                             DEPENDER DE FECHAS.
000300* 2000-02-28  JLT    LRS-0123 SE ACLARA EN COMENTARIO EL EJEMPLO
000310*                             DE MEZCLA (15 JUEGOS) PARA LA
000320*                             AUDITORIA DE FIN DE SIGLO.
000330* 2004-03-22  CPA    LRS-0169 2300-MEZCLA-CALIFICACION PASABA
000340*                             WKS-CALIF-MEZCLADA (4 DECIMALES) A
000350*                             LKS-CALIF-MEZCLADA (2 DECIMALES) CON
000360*                             UN MOVE PLANO, QUE TRUNCA EN VEZ DE
000370*                             REDONDEAR. SE CAMBIA POR UN COMPUTE
000380*                             ROUNDED DIRECTO A LKS-CALIF-MEZCLADA.
000390*================================================================
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*---------------TABLA DE NIVELES DE CONFIANZA----------------------*
000480 01  WKS-TAB-NIVEL-DAT.
000490     03  FILLER               PIC X(12) VALUE "UNRANKED    ".
000500     03  FILLER               PIC X(12) VALUE "PROVISIONAL ".
000510     03  FILLER               PIC X(12) VALUE "EMERGING    ".
000520     03  FILLER               PIC X(12) VALUE "ESTABLISHED ".
000530
000540 01  WKS-TAB-NIVEL REDEFINES WKS-TAB-NIVEL-DAT.
000550     03  T-NIVEL OCCURS 4 TIMES INDEXED BY WKS-IXN
000560                              PIC X(12).
000570
000580*---------------VISTA ALTERNA DE LOS JUEGOS JUGADOS (DEBUG)--------*
000590 01  WKS-JUEGOS-ALT.
000600     03  WKS-JA-CIENTOS       PIC 9(03) COMP.
000610     03  WKS-JA-RESTO         PIC 9(02) COMP.
000620
000630 01  WKS-JUEGOS-REDEF REDEFINES WKS-JUEGOS-ALT.
000640     03  WKS-JUEGOS-TOTAL     PIC 9(05) COMP.
000650
000660*---------------PESOS DE MEZCLA (VISTA DEBUG)----------------------*
000670 01  WKS-PESO-INICIAL         PIC 9V9(04) COMP.
000680 01  WKS-PESO-INICIAL-ALT REDEFINES WKS-PESO-INICIAL.
000690     03  WKS-PI-ENT           PIC 9.
000700     03  WKS-PI-FRAC          PIC 9(04).
000710
000720 77  WKS-PESO-ML              PIC 9V9(04) COMP.
000730 77  WKS-CALIF-MEZCLADA       PIC S9(04)V9(04) COMP.
000740
000750 LINKAGE SECTION.
000760 01  LKS-PARM-CONF.
000770     03  LKS-JUEGOS-JUGADOS   PIC 9(05).
000780     03  LKS-CALIF-ML         PIC S9(04)V99.
000790     03  LKS-CALIF-MEZCLADA   PIC S9(04)V99.
000800     03  LKS-NIVEL-CONFIANZA  PIC X(12).
000810     03  LKS-RANQUEADO        PIC 9.
000820
000830 PROCEDURE DIVISION USING LKS-PARM-CONF.
000840 INICIO.
000850     PERFORM 1000-INICIO.
000860     PERFORM 2000-PROCESO.
000870     EXIT PROGRAM.
000880
000890 1000-INICIO.
000900     MOVE LKS-JUEGOS-JUGADOS TO WKS-JUEGOS-TOTAL.
000910
000920*----------------------------------------------------------------
000930* 2000-PROCESO:  CLASIFICA EL NIVEL, MARCA LA BANDERA DE RANQUEO
000940* Y MEZCLA LA CALIFICACION SEGUN LOS JUEGOS JUGADOS.
000950* ACT. 1995-02-14 MVH LRS-0058.
000960*----------------------------------------------------------------
000970 2000-PROCESO.
000980     PERFORM 2100-CLASIFICA-NIVEL.
000990     PERFORM 2200-MARCA-RANQUEO.
001000     PERFORM 2300-MEZCLA-CALIFICACION.
001010
001020 2100-CLASIFICA-NIVEL.
001030     IF WKS-JUEGOS-TOTAL < 10
001040         MOVE T-NIVEL (1) TO LKS-NIVEL-CONFIANZA
001050     ELSE
001060         IF WKS-JUEGOS-TOTAL < 50
001070             MOVE T-NIVEL (2) TO LKS-NIVEL-CONFIANZA
001080         ELSE
001090             IF WKS-JUEGOS-TOTAL < 100
001100                 MOVE T-NIVEL (3) TO LKS-NIVEL-CONFIANZA
001110             ELSE
001120                 MOVE T-NIVEL (4) TO LKS-NIVEL-CONFIANZA.
001130
001140 2200-MARCA-RANQUEO.
001150     IF WKS-JUEGOS-TOTAL >= 10
001160         MOVE 1 TO LKS-RANQUEADO
001170     ELSE
001180         MOVE 0 TO LKS-RANQUEADO.
001190
001200*----------------------------------------------------------------
001210* 2300-MEZCLA-CALIFICACION:  BAJO 100 JUEGOS, PESO-INICIAL =
001220* (100-G)/100, PESO-ML = 1 - PESO-INICIAL, MEZCLADA = PESO-INICIAL
001230* * 500 + PESO-ML * ML. EJ: G=15, ML=620 -> 518.00.
001240* ACT. 2000-02-28 JLT LRS-0123. ACT. 2004-03-22 CPA LRS-0169
001250* (REDONDEO FINAL A 2 DECIMALES VIA COMPUTE, NO MOVE PLANO).
001260*----------------------------------------------------------------
001270 2300-MEZCLA-CALIFICACION.
001280     IF WKS-JUEGOS-TOTAL >= 100
001290         MOVE LKS-CALIF-ML TO LKS-CALIF-MEZCLADA
001300     ELSE
001310         COMPUTE WKS-PESO-INICIAL ROUNDED =
001320             (100 - WKS-JUEGOS-TOTAL) / 100
001330         COMPUTE WKS-PESO-ML ROUNDED = 1 - WKS-PESO-INICIAL
001340         COMPUTE WKS-CALIF-MEZCLADA ROUNDED =
001350             (WKS-PESO-INICIAL * 500) +
001360             (WKS-PESO-ML * LKS-CALIF-ML)
001370         COMPUTE LKS-CALIF-MEZCLADA ROUNDED = WKS-CALIF-MEZCLADA.
