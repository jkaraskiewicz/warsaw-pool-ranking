000010*================================================================
000020* COPYBOOK:    RATEREC
000030* DESCRIPCION: LAYOUT DEL REGISTRO DE CALIFICACION VIGENTE
000040*              (SALIDA DE WEK-UPD; ENTRADA DE RNK-RPT)
000050*----------------------------------------------------------------
000060* MANTENIMIENTO
000070* FECHA     AUTOR  TICKET   DESCRIPCION
000080* --------- -----  -------  --------------------------------
000090* 1991-03-06 RQ    LRS-0003 VERSION ORIGINAL DEL LAYOUT
000100* 1996-07-22 RQ    LRS-0077 SE AGREGA MEJOR CALIFICACION
000110* 1999-01-11 RQ    LRS-0118 AMPLIACION DEL SIGLO (Y2K)
000120*================================================================
000130 01  RATING-REC.
000140     03  RTG-ID-JUGADOR          PIC 9(07).
000150     03  RTG-CALIFICACION        PIC S9(04)V99
000160                                  SIGN IS TRAILING SEPARATE.
000170     03  RTG-JUEGOS-JUGADOS      PIC 9(05).
000180     03  RTG-TOTAL-GANADOS       PIC 9(05).
000190     03  RTG-TOTAL-PERDIDOS      PIC 9(05).
000200     03  RTG-NIVEL-CONFIANZA     PIC X(12).
000210     03  RTG-MEJOR-CALIF         PIC S9(04)V99
000220                                  SIGN IS TRAILING SEPARATE.
000230     03  RTG-MEJOR-CALIF-FECHA   PIC 9(08).
000240     03  RTG-FECHA-CALCULO       PIC 9(08).
000250     03  FILLER                  PIC X(16).
